000100******************************************************************
000200*    AUDITREC.CPY                                             *
000300*    TRANSACTION AUDIT LOG RECORD - RESERVE LEDGER SYSTEM      *
000400*                                                              *
000500*    ONE OCCURRENCE PER ACCEPTED POSTING.  WRITTEN TO AUDITLOG *
000600*    BY TRNPOST, TRNXFER AND BANKINT, AND READ BACK BY BANKDRV *
000700*    TO DRIVE THE PER-ACCOUNT SECTIONS OF THE STATEMENT REPORT.*
000800*    LOG-TXN-ID IS THE SEQUENTIAL COUNTER HELD IN BANKDRV'S    *
000900*    WS-RUN-CONTROLS, NEVER A GENERATED UUID.                  *
001000******************************************************************
001100* CHANGE LOG
001200*    1989-03-27 NRC  0094  ORIGINAL LAYOUT
001300*    1990-07-09 NRC  0119  ADDED LOG-TYPE "TRANSFER"
001400*    1993-02-22 DKW  0164  ADDED LOG-TYPE "FEE"
001500*    1994-09-30 NRC  0201  ADDED LOG-TYPE "INTEREST"
001600*    1995-05-20 JBT  0220  ADDED LOG-TYPE "REVERSAL" FOR ROLLBACK
001700*    1999-01-11 JBT  0256  Y2K - WIDENED LOG-TIMESTAMP TO 4-DIGIT
001800*                          YEAR (WAS 2-DIGIT), RECORD LEN UNCHANGED
001900*    2001-06-25 MPR  0289  ADDED 88-LEVELS FOR LOG-TYPE VALUES
002000******************************************************************
002100 01  AUD-LOG-RECORD.
002200     05  LOG-TXN-ID              PIC 9(08).
002300     05  LOG-ACCT-NUMBER         PIC X(12).
002400     05  LOG-TYPE                PIC X(10).
002500         88  LOG-IS-DEPOSIT              VALUE "DEPOSIT   ".
002600         88  LOG-IS-WITHDRAWAL           VALUE "WITHDRAWAL".
002700         88  LOG-IS-TRANSFER             VALUE "TRANSFER  ".
002800         88  LOG-IS-INTEREST             VALUE "INTEREST  ".
002900         88  LOG-IS-FEE                  VALUE "FEE       ".
003000         88  LOG-IS-REVERSAL             VALUE "REVERSAL  ".
003100     05  LOG-AMOUNT              PIC S9(11)V99.
003200     05  LOG-NEW-BALANCE         PIC S9(11)V99.
003300*    UNSIGNED OVERLAY OF THE RUNNING BALANCE, USED WHEN EDITING
003400*    THE STATEMENT REPORT DETAIL LINE (SIGN EDITED SEPARATELY).
003500     05  LOG-NEW-BALANCE-U REDEFINES LOG-NEW-BALANCE
003600                                 PIC 9(11)V99.
003700     05  LOG-TIMESTAMP.
003800         10  LOG-TS-YEAR         PIC 9(04).
003900         10  LOG-TS-MONTH        PIC 9(02).
004000         10  LOG-TS-DAY          PIC 9(02).
004100         10  LOG-TS-HOUR         PIC 9(02).
004200         10  LOG-TS-MINUTE       PIC 9(02).
004300         10  LOG-TS-SECOND       PIC 9(02).
004400     05  FILLER                  PIC X(02).
004500******************************************************************
