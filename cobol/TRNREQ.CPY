000100******************************************************************
000200*    TRNREQ.CPY                                               *
000300*    TRANSACTION REQUEST RECORD - RESERVE LEDGER SYSTEM        *
000400*                                                              *
000500*    ONE OCCURRENCE PER LINE OF THE TRANSIN FILE.  RECORDS ARE *
000600*    PROCESSED IN ARRIVAL ORDER, NOT RESEQUENCED.              *
000700******************************************************************
000800* CHANGE LOG
000900*    1989-03-20 NRC  0093  ORIGINAL LAYOUT - DEPOSIT/WITHDRAW ONLY
001000*    1990-07-09 NRC  0119  ADDED TXN-CODE "T" FOR TRANSFERS
001100*    1990-07-09 NRC  0119  ADDED TXN-TARGET-ACCT
001200*    1993-02-15 DKW  0163  ADDED "F"/"U"/"X" ADMIN CODES
001300*    1999-01-11 JBT  0256  Y2K REVIEW - NO DATE FIELD ON THIS REC
002400*    2001-06-25 MPR  0289  ADDED 88-LEVELS FOR TXN-CODE VALUES
002500******************************************************************
002600 01  TRN-REQUEST-RECORD.
002700     05  TXN-ACCT-NUMBER         PIC X(12).
002800     05  TXN-CODE                PIC X(01).
002900         88  TXN-IS-DEPOSIT              VALUE "D".
003000         88  TXN-IS-WITHDRAWAL           VALUE "W".
003100         88  TXN-IS-TRANSFER             VALUE "T".
003200         88  TXN-IS-FREEZE               VALUE "F".
003300         88  TXN-IS-UNFREEZE             VALUE "U".
003400         88  TXN-IS-CLOSE                VALUE "C".
003500     05  TXN-AMOUNT               PIC 9(11)V99.
003600*    ALTERNATE VIEW USED WHEN THE AMOUNT IS MOVED INTO A SIGNED
003700*    WORKING FIELD FOR TRANSFER/REVERSAL ARITHMETIC.
003800     05  TXN-AMOUNT-SIGNED REDEFINES TXN-AMOUNT
003900                                  PIC S9(11)V99.
004000     05  TXN-TARGET-ACCT          PIC X(12).
004100     05  FILLER                   PIC X(02).
004200******************************************************************
