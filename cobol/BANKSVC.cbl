000100******************************************************************
000200*-----------------------*
000300 IDENTIFICATION DIVISION.
000400*-----------------------*
000500 PROGRAM-ID.       BANKSVC.
000600 AUTHOR.           NIKOLAJ R CHRISTENSEN.
000700 INSTALLATION.     RESERVE DATA CENTER - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.     1989-04-03.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100******************************************************************
001200*    BANKSVC - BANK REGISTRY / BATCH SERVICES                   *
001300*                                                                *
001400*    CALLED BY BANKDRV (AND BY TESTS) TO OPEN A NEW ACCOUNT,     *
001500*    LOOK UP AN ACCOUNT, CREATE A NEW CUSTOMER (USER + ACCOUNT)  *
001600*    OR SET THE CENTRAL BANK'S GLOBAL DEFAULT INTEREST RATE.     *
001700*    OPERATES AGAINST THE CALLER'S OWN IN-MEMORY ACCOUNT AND     *
001800*    USER TABLES, PASSED BY REFERENCE - THIS PROGRAM OWNS NO     *
001900*    FILES OF ITS OWN.                                           *
002000*                                                                *
002100*    SVC-FUNCTION CODES
002200*       "OPEN" - OPEN-ACCT  (DUPLICATE CHECK)
002300*       "LOOK" - LOOKUP-ACCT (NOT-FOUND CHECK)
002400*       "NEWC" - NEW-CUSTOMER (USER + ACCOUNT)
002500*       "RATE" - SET-BANK-RATE (VALIDATE 0-1 INCLUSIVE)
002600******************************************************************
002700* CHANGE LOG
002800*    1989-04-03 NRC  0098  ORIGINAL - LIFTED OUT OF ADDUSER, WHICH
002900*                          ONLY EVER WROTE ONE KIND OF RECORD
003000*    1990-07-16 NRC  0121  ADDED LOOKUP-ACCT FOR THE DEPOSIT/
003100*                          WITHDRAWAL PROGRAMS TO SHARE
003200*    1993-03-01 DKW  0166  ADDED NEW-CUSTOMER (USER + ACCOUNT OPEN
003300*                          IN ONE CALL, PER TELLER REQUEST)
003400*    1994-10-06 NRC  0202  ADDED SET-BANK-RATE, CENTRAL RATE MOVED
003500*                          OUT OF THE INTEREST BATCH PROGRAM
003600*    1996-01-22 DKW  0231  CASE-FOLD THE REQUESTED ACCOUNT TYPE ON
003700*                          NEW-CUSTOMER ("Savings" AND "SAVINGS"
003800*                          BOTH NOW ACCEPTED)
003900*    1999-01-11 JBT  0256  Y2K REVIEW - NO DATE ARITHMETIC HERE,
004000*                          SIGNED OFF WITH NO CHANGE
004100*    2002-05-14 MPR  0294  REJECT RATE UPDATES OUTSIDE 0-1 RANGE
004200*                          INSTEAD OF SILENTLY CLAMPING
004300*    2005-11-09 MPR  0327  TIGHTENED DUPLICATE-ACCOUNT MESSAGE TO
004400*                          MATCH THE WORDING TELLER TRAINING USES
004410*    2005-12-02 DKW  0331  SVC-ACCT-ROW WAS FIVE BYTES SHORT OF THE
004420*                          ACCOUNT MASTER RECORD IT HOLDS - THE
004430*                          LAST DIGIT OF THE OVERDRAFT LIMIT WAS
004440*                          BEING TRUNCATED ON EVERY ACCOUNT PASSED
004450*                          THROUGH OPEN-ACCT/LOOKUP-ACCT.  WIDENED
004460*                          TO MATCH ACT-MASTER-RECORD EXACTLY
004500******************************************************************
004600*--------------------*
004700 ENVIRONMENT DIVISION.
004800*--------------------*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005020     C01 IS TOP-OF-FORM
005040     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005060            OFF STATUS IS WS-TRACE-SW-OFF
005080     CLASS ACT-TYPE-CLASS IS "S" "C".
005200*-------------
005300 DATA DIVISION.
005400*-------------
005500 WORKING-STORAGE SECTION.
005600 01  WS-PGM-FLAGS.
005700     05  WS-FOUND-SW             PIC X(01) VALUE "N".
005800         88  WS-FOUND                    VALUE "Y".
005900     05  WS-LOOP-SW              PIC X(01) VALUE "N".
006000         88  WS-LOOP-DONE                VALUE "Y".
006600 01  WS-UPPER-TYPE               PIC X(08).
006650 01  WS-DIAG-RATE-GROUP.
006660     05  WS-DIAG-WHOLE           PIC 9.
006670     05  WS-DIAG-FRAC            PIC 9(04).
006680*    SAME FIVE DIGITS AS ABOVE, VIEWED AS ONE NUMERIC FIELD
006690*    FOR THE MOVE FROM SVC-NEW-RATE.
006700 01  WS-DIAG-RATE REDEFINES WS-DIAG-RATE-GROUP
006710                               PIC 9V9999.
006800*    DIAGNOSTIC TRACE VIEW OF A NEWLY OPENED ACCOUNT'S NUMBER,
006810*    SPLIT SO THE CONSOLE TRACE CAN SHOW BRANCH PREFIX SEPARATELY.
006820 01  WS-DIAG-ACCT-GROUP.
006830     05  WS-DIAG-ACCT-BRANCH     PIC X(04).
006840     05  WS-DIAG-ACCT-SUFFIX     PIC X(08).
006850 01  WS-DIAG-ACCT-NUMBER REDEFINES WS-DIAG-ACCT-GROUP
006860                               PIC X(12).
006900*    DIAGNOSTIC TRACE VIEW OF A NEW USER'S NAME, SPLIT THE SAME
006910*    WAY THE TELLER SCREEN SPLITS A LOGON ID FOR DISPLAY.
006920 01  WS-DIAG-USER-GROUP.
006930     05  WS-DIAG-USER-FIRST8     PIC X(08).
006940     05  WS-DIAG-USER-REST       PIC X(12).
006950 01  WS-DIAG-USER-NAME REDEFINES WS-DIAG-USER-GROUP
006960                               PIC X(20).
007100 COPY ACTMAST.
007200 COPY USERREC.
007300*------------------
007400 LINKAGE SECTION.
007500*------------------
007600*    SVC-CONTROL IS THE CALL CONTRACT - FUNCTION CODE IN, ACCOUNT
007700*    NUMBER / OWNER / TYPE / REQUESTED RATE IN, RESULT CODE AND
007800*    MESSAGE OUT.  THE ACCOUNT AND USER TABLES THEMSELVES ARE
007900*    PASSED SEPARATELY SO THIS PROGRAM CAN SEARCH AND EXTEND THEM
008000*    IN PLACE.
008100 01  SVC-CONTROL.
008200     05  SVC-FUNCTION            PIC X(04).
008300     05  SVC-RESULT              PIC X(01).
008400         88  SVC-OK                      VALUE "Y".
008500         88  SVC-REJECTED                VALUE "N".
008600     05  SVC-MESSAGE             PIC X(40).
008700     05  SVC-ACCT-NUMBER         PIC X(12).
008800     05  SVC-OWNER               PIC X(30).
008900     05  SVC-TYPE-REQUEST        PIC X(08).
009000     05  SVC-NEW-RATE            PIC 9(01)V9(04).
009100     05  SVC-USERNAME            PIC X(20).
009200     05  SVC-PASSWORD            PIC X(20).
009300     05  SVC-BANK-RATE           PIC 9(01)V9(04).
009400 01  SVC-ACCT-TABLE.
009500     05  SVC-ACCT-COUNT          PIC S9(04) COMP.
009600     05  SVC-ACCT-ENTRY OCCURS 2000 TIMES
009700                     INDEXED BY SVC-ACCT-IX.
009800         10  SVC-ACCT-ROW        PIC X(77).
009900 01  SVC-USER-TABLE.
010000     05  SVC-USER-COUNT          PIC S9(04) COMP.
010100     05  SVC-USER-ENTRY OCCURS 1000 TIMES
010200                     INDEXED BY SVC-USER-IX.
010300         10  SVC-USER-ROW        PIC X(54).
010400*------------------
010500 PROCEDURE DIVISION USING SVC-CONTROL SVC-ACCT-TABLE
010600                           SVC-USER-TABLE.
010700*------------------
010800 000-MAIN-LINE.
010900     MOVE "N" TO SVC-RESULT.
011000     MOVE SPACES TO SVC-MESSAGE.
011100     EVALUATE SVC-FUNCTION
011200         WHEN "OPEN"
011300             PERFORM 100-OPEN-ACCT
011400         WHEN "LOOK"
011500             PERFORM 200-LOOKUP-ACCT
011600         WHEN "NEWC"
011700             PERFORM 300-NEW-CUSTOMER
011800         WHEN "RATE"
011900             PERFORM 400-SET-BANK-RATE
012000         WHEN OTHER
012100             MOVE "N" TO SVC-RESULT
012200             MOVE "Unknown service function" TO SVC-MESSAGE
012300     END-EVALUATE.
012400     GOBACK.
012500*------------------------------------------------------------
012600*    100-OPEN-ACCT - REJECT IF SVC-ACCT-NUMBER ALREADY EXISTS,
012700*    ELSE APPEND A NEW ACTIVE, ZERO-BALANCE ACCOUNT ROW.
012800*------------------------------------------------------------
012900 100-OPEN-ACCT.
013000     IF SVC-ACCT-NUMBER = SPACES OR SVC-OWNER = SPACES
013100         MOVE "Account number and owner are required"
013200                                       TO SVC-MESSAGE
013300         GO TO 100-EXIT
013400     END-IF.
013500     PERFORM 800-FIND-ACCT.
013600     IF WS-FOUND
013700         MOVE "Account already Exists" TO SVC-MESSAGE
013800         GO TO 100-EXIT
013900     END-IF.
014000     ADD 1 TO SVC-ACCT-COUNT.
014100     SET SVC-ACCT-IX TO SVC-ACCT-COUNT.
014200     INITIALIZE ACT-MASTER-RECORD.
014300     MOVE SVC-ACCT-NUMBER        TO ACT-NUMBER.
014400     MOVE SVC-OWNER              TO ACT-OWNER.
014500     MOVE SVC-TYPE-REQUEST(1:1)  TO ACT-TYPE.
014600     MOVE "A"                    TO ACT-STATUS.
014700     MOVE 0                      TO ACT-BALANCE.
014800     MOVE 0                      TO ACT-INT-RATE.
014900     MOVE 0                      TO ACT-OD-LIMIT.
015000     MOVE ACT-MASTER-RECORD TO SVC-ACCT-ROW(SVC-ACCT-IX).
015020     IF WS-TRACE-SW-ON
015040         MOVE ACT-NUMBER TO WS-DIAG-ACCT-NUMBER
015060         DISPLAY "BANKSVC - OPENED BRANCH "
015070                 WS-DIAG-ACCT-BRANCH " ACCT "
015080                 WS-DIAG-ACCT-SUFFIX
015100     END-IF.
015120     MOVE "Y" TO SVC-RESULT.
015200     MOVE "Account opened" TO SVC-MESSAGE.
015300 100-EXIT.
015400     EXIT.
015500*------------------------------------------------------------
015600*    200-LOOKUP-ACCT - REJECT IF SVC-ACCT-NUMBER IS NOT FOUND.
015700*    LEAVES THE FOUND ROW MOVED INTO ACT-MASTER-RECORD FOR THE
015800*    CALLER TO READ BACK.
015900*------------------------------------------------------------
016000 200-LOOKUP-ACCT.
016100     PERFORM 800-FIND-ACCT.
016200     IF NOT WS-FOUND
016300         MOVE "Account does not Exist" TO SVC-MESSAGE
016400         GO TO 200-EXIT
016500     END-IF.
016600     MOVE SVC-ACCT-ROW(SVC-ACCT-IX) TO ACT-MASTER-RECORD.
016700     MOVE "Y" TO SVC-RESULT.
016800     MOVE "Account found" TO SVC-MESSAGE.
016900 200-EXIT.
017000     EXIT.
017100*------------------------------------------------------------
017200*    300-NEW-CUSTOMER - REJECT IF THE USERNAME ALREADY EXISTS
017300*    OR THE REQUESTED TYPE IS NOT "SAVINGS"/"CHECKING" (ANY
017400*    CASE).  OTHERWISE OPEN A DEFAULT ACCOUNT OF THAT TYPE AND
017500*    LINK A NEW USER RECORD TO IT.
017600*------------------------------------------------------------
017700 300-NEW-CUSTOMER.
017800     PERFORM 820-FIND-USER.
017900     IF WS-FOUND
018000         MOVE "Username already exists" TO SVC-MESSAGE
018100         GO TO 300-EXIT
018200     END-IF.
018300     MOVE SPACES TO WS-UPPER-TYPE.
018400     MOVE SVC-TYPE-REQUEST TO WS-UPPER-TYPE.
018500     PERFORM 830-FOLD-UPPER-CASE.
018600     IF WS-UPPER-TYPE(1:8) = "SAVINGS "
018700         MOVE "S" TO SVC-TYPE-REQUEST(1:1)
018800     ELSE IF WS-UPPER-TYPE(1:8) = "CHECKING"
018900         MOVE "C" TO SVC-TYPE-REQUEST(1:1)
019000     ELSE
019100         MOVE "Account type must be savings or checking"
019200                                       TO SVC-MESSAGE
019300         GO TO 300-EXIT
019400     END-IF.
019500     PERFORM 100-OPEN-ACCT.
019600     IF SVC-REJECTED
019700         GO TO 300-EXIT
019800     END-IF.
019900     ADD 1 TO SVC-USER-COUNT.
020000     SET SVC-USER-IX TO SVC-USER-COUNT.
020100     INITIALIZE USR-RECORD.
020200     MOVE SVC-USERNAME   TO USER-NAME.
020300     MOVE SVC-PASSWORD   TO USER-PASSWORD.
020400     MOVE SVC-ACCT-NUMBER TO USER-ACCT-ID.
020500     MOVE USR-RECORD TO SVC-USER-ROW(SVC-USER-IX).
020520     IF WS-TRACE-SW-ON
020540         MOVE USER-NAME TO WS-DIAG-USER-NAME
020560         DISPLAY "BANKSVC - NEW USER "
020570                 WS-DIAG-USER-FIRST8 WS-DIAG-USER-REST
020580     END-IF.
020600     MOVE "Y" TO SVC-RESULT.
020700     MOVE "Customer created" TO SVC-MESSAGE.
020800 300-EXIT.
020900     EXIT.
021000*------------------------------------------------------------
021100*    400-SET-BANK-RATE - THE GLOBAL DEFAULT IS REJECTED OUTSIDE
021200*    0 THROUGH 1 INCLUSIVE (0% THROUGH 100%).
021300*------------------------------------------------------------
021400 400-SET-BANK-RATE.
021500     IF SVC-NEW-RATE < 0 OR SVC-NEW-RATE > 1
021600         MOVE "Rate must be between 0 and 1" TO SVC-MESSAGE
021700         GO TO 400-EXIT
021800     END-IF.
021900     MOVE SVC-NEW-RATE TO SVC-BANK-RATE.
021920     MOVE SVC-NEW-RATE TO WS-DIAG-RATE.
021940     DISPLAY "BANKSVC: CENTRAL BANK RATE SET TO " WS-DIAG-WHOLE
021960         "." WS-DIAG-FRAC.
021980     MOVE "Y" TO SVC-RESULT.
022100     MOVE "Bank default rate updated" TO SVC-MESSAGE.
022200 400-EXIT.
022300     EXIT.
022400*------------------------------------------------------------
022500*    800-FIND-ACCT - LINEAR SCAN OF THE CALLER'S ACCOUNT TABLE.
022600*    THE TABLE IS KEPT ORDERED BY BANKDRV SO A LATER REVISION
022700*    OF THIS PARAGRAPH CAN SWITCH TO BINARY SEARCH WITHOUT
022800*    DISTURBING ANY CALLER.
022900*------------------------------------------------------------
023000 800-FIND-ACCT.
023100     MOVE "N" TO WS-FOUND-SW.
023200     MOVE "N" TO WS-LOOP-SW.
023300     SET SVC-ACCT-IX TO 1.
023400     PERFORM 810-FIND-ACCT-STEP UNTIL WS-LOOP-DONE.
023450*------------------------------------------------------------
023460*    810-FIND-ACCT-STEP - ONE STEP OF THE 800-FIND-ACCT SCAN.
023470*------------------------------------------------------------
023480 810-FIND-ACCT-STEP.
023500     IF SVC-ACCT-IX > SVC-ACCT-COUNT
023600         MOVE "Y" TO WS-LOOP-SW
023700     ELSE
023800         MOVE SVC-ACCT-ROW(SVC-ACCT-IX) TO ACT-MASTER-RECORD
023900         IF ACT-NUMBER = SVC-ACCT-NUMBER
024000             MOVE "Y" TO WS-FOUND-SW
024100             MOVE "Y" TO WS-LOOP-SW
024200         ELSE
024300             SET SVC-ACCT-IX UP BY 1
024400         END-IF
024500     END-IF.
024700*------------------------------------------------------------
024800*    820-FIND-USER - LINEAR SCAN OF THE CALLER'S USER TABLE.
024900*------------------------------------------------------------
025000 820-FIND-USER.
025100     MOVE "N" TO WS-FOUND-SW.
025200     MOVE "N" TO WS-LOOP-SW.
025300     SET SVC-USER-IX TO 1.
025400     PERFORM 825-FIND-USER-STEP UNTIL WS-LOOP-DONE.
025450*------------------------------------------------------------
025460*    825-FIND-USER-STEP - ONE STEP OF THE 820-FIND-USER SCAN.
025470*------------------------------------------------------------
025480 825-FIND-USER-STEP.
025500     IF SVC-USER-IX > SVC-USER-COUNT
025600         MOVE "Y" TO WS-LOOP-SW
025700     ELSE
025800         MOVE SVC-USER-ROW(SVC-USER-IX) TO USR-RECORD
025900         IF USER-NAME = SVC-USERNAME
026000             MOVE "Y" TO WS-FOUND-SW
026100             MOVE "Y" TO WS-LOOP-SW
026200         ELSE
026300             SET SVC-USER-IX UP BY 1
026400         END-IF
026500     END-IF.
026700*------------------------------------------------------------
026800*    830-FOLD-UPPER-CASE - UP-CASE WS-UPPER-TYPE SO NEW-CUSTOMER
026900*    ACCEPTS "Savings", "SAVINGS" OR "savings" ALIKE.
027100*------------------------------------------------------------
027200 830-FOLD-UPPER-CASE.
027300     INSPECT WS-UPPER-TYPE CONVERTING
027400         "abcdefghijklmnopqrstuvwxyz" TO
027500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027900******************************************************************
