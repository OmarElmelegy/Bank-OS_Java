000100******************************************************************
000200*    ACTMAST.CPY                                              *
000300*    ACCOUNT MASTER RECORD - RESERVE LEDGER SYSTEM             *
000400*                                                              *
000500*    ONE OCCURRENCE PER CUSTOMER ACCOUNT, SAVINGS OR CHECKING. *
000600*    CARRIED ON THE ACCOUNTS (INPUT) AND ACCTOUT (OUTPUT)      *
000700*    FILES, AND HELD AS AN IN-MEMORY TABLE (SEE ACT-TABLE IN   *
000800*    BANKDRV) KEYED AND ORDERED BY ACT-NUMBER FOR BINARY       *
000900*    LOOKUP DURING THE TRANSACTION POSTING PASS.               *
001000*                                                              *
001100*    RECORD LENGTH IS FIXED AT 77 CHARACTERS, LINE SEQUENTIAL. *
001200******************************************************************
001300* CHANGE LOG
001400*    1989-03-14 NRC  0091  ORIGINAL LAYOUT, SAVINGS ONLY
001500*    1990-07-02 NRC  0118  ADDED CHECKING ACCOUNT TYPE + OD LIMIT
001600*    1991-11-20 DKW  0144  WIDENED ACT-BALANCE TO S9(11)V99
001700*    1993-02-08 DKW  0162  ADDED ACT-STATUS (ACTIVE/FROZEN/CLOSED)
001800*    1994-09-30 NRC  0201  ADDED ACT-INT-RATE FOR PER-ACCOUNT RATE
001900*    1995-05-16 JBT  0219  REDEFINED BALANCE AS SIGNED/UNSIGNED VIEW
002000*    1998-10-05 JBT  0255  Y2K - NO DATE FIELDS ON THIS RECORD, N/A
002100*    1999-01-11 JBT  0256  Y2K REVIEW SIGNED OFF, NO CHANGE REQUIRED
002200*    2001-06-19 MPR  0288  ADDED 88-LEVELS FOR ACT-STATUS VALUES
002300*    2003-04-02 MPR  0301  ADDED ACT-OD-LIMIT FOR CHECKING OVERDRAFT
002400*    2006-08-23 MPR  0333  PADDED FILLER TO FULL 77-BYTE RECORD
002500******************************************************************
002600 01  ACT-MASTER-RECORD.
002700     05  ACT-NUMBER              PIC X(12).
002800     05  ACT-OWNER               PIC X(30).
002900     05  ACT-TYPE                PIC X(01).
003000         88  ACT-IS-SAVINGS              VALUE "S".
003100         88  ACT-IS-CHECKING             VALUE "C".
003200     05  ACT-STATUS              PIC X(01).
003300         88  ACT-IS-ACTIVE               VALUE "A".
003400         88  ACT-IS-FROZEN               VALUE "F".
003500         88  ACT-IS-CLOSED               VALUE "X".
003600     05  ACT-BALANCE             PIC S9(11)V99.
003700*    ALTERNATE UNSIGNED VIEW OF THE BALANCE, USED ONLY WHEN
003800*    EDITING THE FIGURE ONTO THE STATEMENT REPORT - THE SIGN
003900*    IS CARRIED SEPARATELY BY ACT-BALANCE-SIGN BELOW.
004000     05  ACT-BALANCE-UNSIGNED REDEFINES ACT-BALANCE
004100                                 PIC 9(11)V99.
004200     05  ACT-INT-RATE            PIC 9(01)V9(04).
004300*    SAVINGS: ANNUAL RATE, 0 MEANS "USE THE CENTRAL BANK DEFAULT"
004400     05  ACT-OD-LIMIT            PIC 9(09)V99.
004500*    CHECKING: OVERDRAFT LIMIT, 0 MEANS "USE THE HOUSE DEFAULT"
004600     05  FILLER                  PIC X(04).
004700******************************************************************
