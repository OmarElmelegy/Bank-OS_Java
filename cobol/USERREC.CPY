000100******************************************************************
000200*    USERREC.CPY                                              *
000300*    USER RECORD - RESERVE LEDGER SYSTEM                       *
000400*                                                              *
000500*    ONE OCCURRENCE PER REGISTERED USER, CARRIED ON THE USERS  *
000600*    (INPUT) FILE AND HELD AS AN IN-MEMORY TABLE FOR AUTHUSR   *
000700*    AND BANKSVC TO SEARCH.  USERNAME IS THE LOGICAL KEY BUT   *
000800*    THE FILE IS A PLAIN LINE SEQUENTIAL FILE, NOT INDEXED.    *
002000******************************************************************
002100* CHANGE LOG
002200*    1991-11-27 DKW  0145  ORIGINAL LAYOUT
002300*    1993-02-22 DKW  0164  ADDED USER-ACCT-ID LINK FIELD
002400*    1999-01-11 JBT  0256  Y2K REVIEW - NO DATE FIELD ON THIS REC
002450*    2006-09-14 MPR  0334  CORRECTED COMMENT - UC-PASSWORD IS READ
002460*                          BY AUTHUSR, NOT BANKSVC
002500******************************************************************
002600 01  USR-RECORD.
002700     05  USER-NAME               PIC X(20).
002800     05  USER-PASSWORD           PIC X(20).
002900     05  USER-ACCT-ID            PIC X(12).
003000     05  FILLER                  PIC X(02).
003100*    ALTERNATE GROUPED VIEW OF THE CREDENTIAL PAIR, USED BY
003150*    AUTHUSR'S 000-MAIN-LINE TO COMPARE THE SIGNED-ON PASSWORD
003200*    AGAINST UC-PASSWORD IN ONE MOVE.
003300     05  USER-CREDENTIALS REDEFINES USER-NAME.
003400         10  UC-NAME             PIC X(20).
003500         10  UC-PASSWORD         PIC X(20).
003600******************************************************************
