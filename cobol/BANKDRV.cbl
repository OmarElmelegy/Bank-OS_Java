000100******************************************************************
000200*-----------------------*
000300 IDENTIFICATION DIVISION.
000400*-----------------------*
000500 PROGRAM-ID.       BANKDRV.
000600 AUTHOR.           NIKOLAJ R CHRISTENSEN.
000700 INSTALLATION.     RESERVE DATA CENTER - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.     1989-05-02.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100******************************************************************
001200*    BANKDRV - NIGHTLY RESERVE LEDGER BATCH DRIVER               *
001300*                                                                *
001400*    OWNS EVERY FILE IN THE NIGHTLY RUN.  LOADS THE ACCOUNT       *
001500*    MASTER INTO A WORKING-STORAGE TABLE ORDERED BY ACCOUNT      *
001600*    NUMBER (THE ACCOUNTS FILE ARRIVES PRESORTED FROM THE        *
001700*    EXTRACT JOB), THEN READS THE TRANSACTION FILE IN ARRIVAL    *
001800*    ORDER AND CALLS TRNPOST OR TRNXFER ONE RECORD AT A TIME.    *
001900*    AFTER EVERY TRANSACTION HAS BEEN POSTED OR REJECTED, IT     *
002000*    WALKS THE ACCOUNT TABLE ONE MORE TIME CALLING BANKINT SO    *
002100*    EVERY SAVINGS ACCOUNT DRAWS A NIGHT'S INTEREST.  THE        *
002200*    UPDATED MASTER, THE AUDIT LOG AND THE PER-ACCOUNT STATEMENT *
002300*    REPORT ARE ALL WRITTEN ON THE WAY OUT.                      *
002400*                                                                *
002500*    THIS PROGRAM HAS NO VSAM-ERA EQUIVALENT - THE OLD SYSTEM    *
002600*    HAD NO SINGLE NIGHTLY DRIVER, JUST THE SEPARATE ON-LINE     *
002700*    DEPWIT/TRANSFR/ADDUSER/SETXCH/GETxxx PROGRAMS CALLED FROM   *
002800*    THE TELLER SCREENS.  THE STATEMENT REPORT SECTION BORROWS   *
002900*    THE PRINT-LINE-ASSEMBLY STYLE FROM THE COVID REPORTING JOB  *
003000*    THE SAME SHOP WROTE FOR THE HEALTH DEPARTMENT CONTRACT.     *
003100******************************************************************
003200* CHANGE LOG
003300*    1989-05-02 NRC  0105  ORIGINAL - FIRST CUT OF THE NIGHTLY
003400*                          DRIVER, REPLACES THE STACK OF SEPARATE
003500*                          ON-LINE PROGRAMS WITH ONE BATCH RUN
003600*    1989-06-19 NRC  0110  ADDED BINARY SEARCH ON THE ACCOUNT
003700*                          TABLE - LINEAR SCAN WAS TOO SLOW ONCE
003800*                          THE MASTER PASSED 5,000 ACCOUNTS
003900*    1991-12-04 DKW  0146  ADDED CONTROL TOTALS PRINTED AT THE
004000*                          END OF THE RUN - OPERATIONS WANTED A
004100*                          RECONCILIATION LINE, NOT JUST A RETURN
004200*                          CODE
004300*    1994-09-30 NRC  0201  ADDED THE NIGHTLY INTEREST PASS AND
004400*                          THE PER-ACCOUNT STATEMENT REPORT
004500*    1996-04-11 DKW  0236  TRANSFER TARGET ACCOUNT NOW LOOKED UP
004600*                          BEFORE CALLING TRNXFER - A MISTYPED
004700*                          TARGET WAS BLOWING UP THE RUN INSTEAD
004800*                          OF REJECTING CLEANLY
004900*    1999-01-11 JBT  0256  Y2K REVIEW - RUN TIMESTAMP YEAR FIELD
005000*                          WIDENED TO 4 DIGITS IN AN EARLIER
005100*                          RELEASE, SIGNED OFF WITH NO CHANGE
005200*    2002-05-14 MPR  0298  STATEMENT REPORT FOOTER NOW SHOWS THE
005300*                          CURRENT BALANCE EVEN FOR AN ACCOUNT
005400*                          WITH NO POSTINGS THIS RUN
005410*    2003-09-08 DKW  0313  920-ACCUMULATE-TOTALS WAS ROLLING THE
005420*                          TRANSFER TOTAL TWICE PER TRANSFER (ONCE
005430*                          PER LEG) AND NETTING IT TO ZERO, AND
005440*                          WAS COUNTING A ROLLED-BACK TRANSFER AS
005450*                          BOTH ACCEPTED AND REJECTED.  TRANSFER
005460*                          TOTAL NOW ROLLED ONCE PER TRANSFER IN
005470*                          350-POST-VIA-TRNXFER, THE SAME WAY
005480*                          410-APPLY-INTEREST-STEP ROLLS ITS OWN
005490*    2005-12-02 DKW  0332  WS-CONTROL-TOTALS DROPPED THE COMP-3
005492*                          USAGE CLAUSE - NO OTHER FIELD IN THIS
005494*                          SHOP'S PROGRAMS IS PACKED, AND STANDARDS
005496*                          REVIEW WANTED THE TOTALS ON THE SAME
005498*                          ZONED FOOTING AS THE MASTER RECORD
005500*    2006-09-14 MPR  0334  360-REJECT-TRANSACTION WAS ONLY COUNTING
005502*                          REJECTIONS - AUDIT WANTED THE REASON ON
005504*                          THE STATEMENT REPORT, NOT JUST THE
005506*                          RUNNING TOTAL.  ADDED WS-REJECT-TABLE,
005508*                          STAGED FROM TP-MESSAGE/TX-MESSAGE OR A
005510*                          LITERAL AT EACH CALL SITE, AND A NEW
005512*                          720-PRINT-REJECTED-DETAIL SECTION
005520******************************************************************
005600*--------------------*
005700 ENVIRONMENT DIVISION.
005800*--------------------*
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006300            OFF STATUS IS WS-TRACE-SW-OFF
006400     CLASS ACT-TYPE-CLASS IS "S" "C".
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ACCOUNTS ASSIGN TO ACCOUNTS
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-ACCT-FILE-STATUS.
007000     SELECT TRANSIN ASSIGN TO TRANSIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-TRAN-FILE-STATUS.
007300     SELECT USERS ASSIGN TO USERS
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-USER-FILE-STATUS.
007600     SELECT ACCTOUT ASSIGN TO ACCTOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-ACOUT-FILE-STATUS.
007900     SELECT AUDITLOG ASSIGN TO AUDITLOG
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-AUDIT-FILE-STATUS.
008200     SELECT STMTRPT ASSIGN TO STMTRPT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-STMT-FILE-STATUS.
008500*-------------
008600 DATA DIVISION.
008700*-------------
008800 FILE SECTION.
008900 FD  ACCOUNTS RECORDING MODE F.
009100     COPY ACTMAST.
009200 FD  TRANSIN RECORDING MODE F.
009400     COPY TRNREQ.
009500 FD  USERS RECORDING MODE F.
009700     COPY USERREC.
009800 FD  ACCTOUT RECORDING MODE F.
009900 01  ACCT-OUT-RECORD               PIC X(77).
010000 FD  AUDITLOG RECORDING MODE F.
010100 01  AUDIT-OUT-RECORD              PIC X(72).
010200 FD  STMTRPT RECORDING MODE F.
010300 01  STMT-PRINT-LINE               PIC X(132).
010400*-------------------
010500 WORKING-STORAGE SECTION.
010600*-------------------
010700 01  WS-FILE-STATUSES.
010800     05  WS-ACCT-FILE-STATUS      PIC X(02) VALUE SPACES.
010900     05  WS-TRAN-FILE-STATUS      PIC X(02) VALUE SPACES.
011000     05  WS-USER-FILE-STATUS      PIC X(02) VALUE SPACES.
011100     05  WS-ACOUT-FILE-STATUS     PIC X(02) VALUE SPACES.
011200     05  WS-AUDIT-FILE-STATUS     PIC X(02) VALUE SPACES.
011300     05  WS-STMT-FILE-STATUS      PIC X(02) VALUE SPACES.
011400 01  WS-PGM-FLAGS.
011500     05  WS-ACCT-EOF-SW           PIC X(01) VALUE "N".
011600         88  WS-ACCT-EOF                  VALUE "Y".
011700     05  WS-TRAN-EOF-SW           PIC X(01) VALUE "N".
011800         88  WS-TRAN-EOF                  VALUE "Y".
011900     05  WS-USER-EOF-SW           PIC X(01) VALUE "N".
012000         88  WS-USER-EOF                  VALUE "Y".
012100     05  WS-FOUND-SW              PIC X(01) VALUE "N".
012200         88  WS-FOUND                     VALUE "Y".
012300     05  WS-TARGET-FOUND-SW       PIC X(01) VALUE "N".
012400         88  WS-TARGET-FOUND              VALUE "Y".
012700 01  WS-SUBSCRIPTS                COMP.
012800     05  WS-SX                    PIC S9(04).
012900     05  WS-AX                    PIC S9(04).
013000     05  WS-DX                    PIC S9(04).
013100 01  WS-RUN-CONTROLS.
013200     05  WS-NEXT-LOG-ID           PIC 9(08).
013300     05  WS-BANK-DEFAULT-RATE     PIC 9(01)V9(04) VALUE 0.0500.
013400     05  WS-RUN-TIMESTAMP.
013500         10  WS-TS-YEAR           PIC 9(04).
013600         10  WS-TS-MONTH          PIC 9(02).
013700         10  WS-TS-DAY            PIC 9(02).
013800         10  WS-TS-HOUR           PIC 9(02).
013900         10  WS-TS-MINUTE         PIC 9(02).
014000         10  WS-TS-SECOND         PIC 9(02).
014100 01  WS-SYSTEM-DATE-TIME.
014200     05  WS-SYS-DATE              PIC 9(08).
014300     05  WS-SYS-TIME              PIC 9(08).
014400*    CONTROL TOTALS FOR THE OPERATOR RECONCILIATION LINE, SAME
014500*    ZONED PIC SHAPE AS THE MASTER RECORD AMOUNTS THEY ROLL UP.
014600 01  WS-CONTROL-TOTALS.
014700     05  WS-TOT-DEP-AMOUNT        PIC S9(11)V99 VALUE 0.
014800     05  WS-TOT-WDR-AMOUNT        PIC S9(11)V99 VALUE 0.
014900     05  WS-TOT-XFR-AMOUNT        PIC S9(11)V99 VALUE 0.
015000     05  WS-TOT-FEE-AMOUNT        PIC S9(11)V99 VALUE 0.
015100     05  WS-TOT-INT-AMOUNT        PIC S9(11)V99 VALUE 0.
015200 01  WS-CONTROL-COUNTS            COMP.
015300     05  WS-TOT-DEP-COUNT         PIC S9(07) VALUE 0.
015400     05  WS-TOT-WDR-COUNT         PIC S9(07) VALUE 0.
015500     05  WS-TOT-XFR-COUNT         PIC S9(07) VALUE 0.
015600     05  WS-TOT-FEE-COUNT         PIC S9(07) VALUE 0.
015700     05  WS-TOT-INT-COUNT         PIC S9(07) VALUE 0.
015800     05  WS-TOT-REJ-COUNT         PIC S9(07) VALUE 0.
015900*    IN-MEMORY ACCOUNT MASTER, LOADED FROM THE ACCOUNTS FILE IN
016000*    THE ORDER IT ARRIVES - THE EXTRACT JOB SORTS IT BY ACCOUNT
016100*    NUMBER AHEAD OF US, SO THE TABLE IS ASCENDING-KEY WITHOUT
016200*    BANKDRV HAVING TO SORT IT ITSELF, AND CAN BE SEARCHED WITH
016300*    SEARCH ALL RATHER THAN A LINEAR SCAN.
016400 01  WS-ACCT-TABLE.
016500     05  WS-ACCT-COUNT            PIC S9(04) COMP VALUE 0.
016600     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
016700                       ASCENDING KEY IS WS-TAB-NUMBER
016800                       INDEXED BY WS-ACCT-IX.
016900         10  WS-TAB-NUMBER        PIC X(12).
017000         10  WS-TAB-OWNER         PIC X(30).
017100         10  WS-TAB-TYPE          PIC X(01).
017200         10  WS-TAB-STATUS        PIC X(01).
017300         10  WS-TAB-BALANCE       PIC S9(11)V99.
017400         10  WS-TAB-INT-RATE      PIC 9(01)V9(04).
017500         10  WS-TAB-OD-LIMIT      PIC 9(09)V99.
017600*    IN-MEMORY USER TABLE - THE SAME SHAPE AUTHUSR AND BANKSVC
017700*    SEARCH, LOADED ONCE HERE SO A FUTURE ON-LINE LOGON FRONT
017800*    END CAN CALL AUTHUSR AGAINST IT WITHOUT RELOADING THE FILE.
017900*    THE NIGHTLY BATCH ITSELF NEVER AUTHENTICATES ANYONE.
018000 01  WS-USER-TABLE.
018100     05  WS-USER-COUNT            PIC S9(04) COMP VALUE 0.
018200     05  WS-USER-ENTRY OCCURS 1000 TIMES
018300                       INDEXED BY WS-USER-IX.
018400         10  WS-USER-ROW          PIC X(54).
018500*    EVERY ACCEPTED POSTING (DEPOSIT, WITHDRAWAL, TRANSFER, FEE,
018600*    REVERSAL OR INTEREST) IS KEPT HERE AS WELL AS WRITTEN TO
018700*    AUDITLOG, SO THE STATEMENT REPORT CAN WALK THE ACCOUNTS IN
018800*    ORDER AND PULL EACH ONE'S OWN POSTINGS WITHOUT RE-READING
018900*    AND RE-SORTING THE LOG FILE.
019000 01  WS-AUDIT-TABLE.
019100     05  WS-AUDIT-COUNT           PIC S9(04) COMP VALUE 0.
019200     05  WS-AUDIT-ENTRY OCCURS 5000 TIMES
019300                       INDEXED BY WS-AUDIT-IX.
019400         10  WS-AUD-TXN-ID        PIC 9(08).
019500         10  WS-AUD-ACCT-NUMBER   PIC X(12).
019600         10  WS-AUD-TYPE          PIC X(10).
019700         10  WS-AUD-AMOUNT        PIC S9(11)V99.
019800         10  WS-AUD-NEW-BALANCE   PIC S9(11)V99.
019900         10  WS-AUD-TIMESTAMP     PIC X(14).
019901*    REJECTED TRANSACTIONS - ONE ENTRY PER REJECTED LINE FROM
019902*    TRANSIN, CAPTURED FOR THE "REJECTED TRANSACTIONS" SECTION OF
019903*    THE STATEMENT REPORT TRAILER.  WS-REJ-REASON-IN IS STAGED BY
019904*    EACH CALL SITE JUST BEFORE PERFORM 360-REJECT-TRANSACTION.
019910 01  WS-REJECT-TABLE.
019920     05  WS-REJ-COUNT             PIC S9(04) COMP VALUE 0.
019930     05  WS-REJ-ENTRY OCCURS 2000 TIMES
019940                       INDEXED BY WS-REJ-IX.
019950         10  WS-REJ-ACCT-NUMBER   PIC X(12).
019960         10  WS-REJ-TXN-CODE      PIC X(01).
019970         10  WS-REJ-REASON        PIC X(40).
019980 01  WS-REJ-REASON-IN             PIC X(40) VALUE SPACES.
020000*    DIAGNOSTIC TRACE VIEWS FOR THE OPERATOR CONSOLE.
020100 01  WS-DIAG-COUNT-GROUP.
020200     05  WS-DIAG-COUNT-THOUS      PIC 9(02).
020300     05  WS-DIAG-COUNT-ONES       PIC 9(03).
020400 01  WS-DIAG-ACCT-COUNT REDEFINES WS-DIAG-COUNT-GROUP
020500                               PIC 9(05).
020600 01  WS-DIAG-REJ-GROUP.
020700     05  WS-DIAG-REJ-THOUS        PIC 9(02).
020800     05  WS-DIAG-REJ-ONES         PIC 9(03).
020900 01  WS-DIAG-REJ-COUNT REDEFINES WS-DIAG-REJ-GROUP
021000                               PIC 9(05).
021100 01  WS-DIAG-BAL-GROUP.
021200     05  WS-DIAG-BAL-WHOLE        PIC 9(09).
021300     05  WS-DIAG-BAL-CENTS        PIC 9(02).
021400 01  WS-DIAG-BALANCE REDEFINES WS-DIAG-BAL-GROUP
021500                               PIC 9(09)V99.
021600*    A PRINT-LINE WORK AREA FOR THE STATEMENT REPORT, ASSEMBLED
021700*    FIELD BY FIELD BEFORE EACH WRITE, THE SAME WAY THE COVID
021800*    REPORTING JOB BUILDS ITS OUTPUT LINE BEFORE WRITING IT.
021900 01  WS-STMT-WORK-LINE.
022000     05  WS-SW-ACCT-NUMBER        PIC X(12).
022100     05  FILLER                   PIC X(02) VALUE SPACES.
022200     05  WS-SW-OWNER              PIC X(30).
022300     05  FILLER                   PIC X(02) VALUE SPACES.
022400     05  WS-SW-TIMESTAMP          PIC X(14).
022500     05  FILLER                   PIC X(02) VALUE SPACES.
022600     05  WS-SW-TYPE               PIC X(10).
022700     05  FILLER                   PIC X(02) VALUE SPACES.
022800     05  WS-SW-AMOUNT             PIC -(9)9.99.
022900     05  FILLER                   PIC X(02) VALUE SPACES.
023000     05  WS-SW-BALANCE            PIC -(9)9.99.
023100     05  FILLER                   PIC X(30) VALUE SPACES.
023300     COPY AUDITREC.
023400*------------------
023500 LINKAGE SECTION.
023600*------------------
023700*    BANKDRV HAS NO CALLER - IT IS THE TOP OF THE NIGHTLY JOB.
023800*    THERE IS NO LINKAGE SECTION 01-RECORD; THIS BLANK HEADING
023900*    IS KEPT FOR THE SAME REASON EVERY OTHER BATCH PROGRAM IN
024000*    THIS SHOP KEEPS ONE - SO THE NEXT PROGRAMMER KNOWS WHERE TO
024100*    LOOK FIRST.
024200*------------------
024300 PROCEDURE DIVISION.
024400*------------------
024500 000-MAIN-LINE.
024600     PERFORM 100-INITIALIZE.
024700     PERFORM 200-LOAD-ACCOUNTS.
024800     PERFORM 250-LOAD-USERS.
024900     PERFORM 300-PROCESS-TRANSACTIONS.
025000     PERFORM 400-RUN-INTEREST-BATCH.
025100     PERFORM 500-WRITE-ACCOUNTS-OUT.
025200     PERFORM 600-PRINT-STATEMENTS.
025300     PERFORM 800-WRAP-UP.
025400     GOBACK.
025500*------------------------------------------------------------
025600*    100-INITIALIZE - ONE RUN TIMESTAMP FOR EVERY SUBPROGRAM
025700*    CALLED TONIGHT, NOT A FRESH CLOCK READING PER POSTING.
025800*------------------------------------------------------------
025900 100-INITIALIZE.
026000     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.
026100     ACCEPT WS-SYS-TIME FROM TIME.
026200     MOVE WS-SYS-DATE(1:4) TO WS-TS-YEAR.
026300     MOVE WS-SYS-DATE(5:2) TO WS-TS-MONTH.
026400     MOVE WS-SYS-DATE(7:2) TO WS-TS-DAY.
026500     MOVE WS-SYS-TIME(1:2) TO WS-TS-HOUR.
026600     MOVE WS-SYS-TIME(3:2) TO WS-TS-MINUTE.
026700     MOVE WS-SYS-TIME(5:2) TO WS-TS-SECOND.
026800     MOVE 1 TO WS-NEXT-LOG-ID.
026900     DISPLAY "BANKDRV - NIGHTLY RUN STARTING " WS-TS-YEAR "-"
027000             WS-TS-MONTH "-" WS-TS-DAY " " WS-TS-HOUR ":"
027100             WS-TS-MINUTE ":" WS-TS-SECOND.
027200*------------------------------------------------------------
027300*    200-LOAD-ACCOUNTS - ACCOUNTS ARRIVES PRESORTED BY ACCOUNT
027400*    NUMBER FROM THE EXTRACT JOB, SO THE TABLE IS LOADED IN
027500*    FILE ORDER WITHOUT ANY SORTING OF OUR OWN.
027600*------------------------------------------------------------
027700 200-LOAD-ACCOUNTS.
027800     OPEN INPUT ACCOUNTS.
027900     PERFORM 210-LOAD-ACCOUNT-STEP UNTIL WS-ACCT-EOF.
028000     CLOSE ACCOUNTS.
028100     MOVE WS-ACCT-COUNT TO WS-DIAG-ACCT-COUNT.
028200     DISPLAY "BANKDRV - ACCOUNT MASTER LOADED, "
028300             WS-DIAG-ACCT-COUNT " RECORDS".
028400 210-LOAD-ACCOUNT-STEP.
028500     READ ACCOUNTS
028600         AT END MOVE "Y" TO WS-ACCT-EOF-SW
028700         NOT AT END PERFORM 220-ADD-ACCOUNT-ENTRY
028800     END-READ.
028900 220-ADD-ACCOUNT-ENTRY.
029000     ADD 1 TO WS-ACCT-COUNT.
029100     SET WS-ACCT-IX TO WS-ACCT-COUNT.
029200     MOVE ACT-NUMBER   TO WS-TAB-NUMBER(WS-ACCT-IX).
029300     MOVE ACT-OWNER    TO WS-TAB-OWNER(WS-ACCT-IX).
029400     MOVE ACT-TYPE     TO WS-TAB-TYPE(WS-ACCT-IX).
029500     MOVE ACT-STATUS   TO WS-TAB-STATUS(WS-ACCT-IX).
029600     MOVE ACT-BALANCE  TO WS-TAB-BALANCE(WS-ACCT-IX).
029700     MOVE ACT-INT-RATE TO WS-TAB-INT-RATE(WS-ACCT-IX).
029800     MOVE ACT-OD-LIMIT TO WS-TAB-OD-LIMIT(WS-ACCT-IX).
029900     IF WS-TRACE-SW-ON
030000         DISPLAY "BANKDRV - LOADED ACCOUNT " ACT-NUMBER
030100     END-IF.
030200*------------------------------------------------------------
030300*    250-LOAD-USERS - KEPT RESIDENT FOR AUTHUSR/BANKSVC; THE
030400*    NIGHTLY BATCH DOES NOT AUTHENTICATE ANYONE ITSELF.
030500*------------------------------------------------------------
030600 250-LOAD-USERS.
030700     OPEN INPUT USERS.
030800     PERFORM 260-LOAD-USER-STEP UNTIL WS-USER-EOF.
030900     CLOSE USERS.
031000     DISPLAY "BANKDRV - USER TABLE LOADED, " WS-USER-COUNT
031100             " RECORDS".
031200 260-LOAD-USER-STEP.
031300     READ USERS
031400         AT END MOVE "Y" TO WS-USER-EOF-SW
031500         NOT AT END PERFORM 270-ADD-USER-ENTRY
031600     END-READ.
031700 270-ADD-USER-ENTRY.
031800     ADD 1 TO WS-USER-COUNT.
031900     SET WS-USER-IX TO WS-USER-COUNT.
032000     MOVE USR-RECORD TO WS-USER-ROW(WS-USER-IX).
032100*------------------------------------------------------------
032200*    300-PROCESS-TRANSACTIONS - ONE TRANSIN RECORD PER CALL TO
032300*    TRNPOST OR TRNXFER.  AN UNKNOWN ACCOUNT IS REJECTED HERE,
032400*    BEFORE EVER REACHING A SUBPROGRAM.
032500*------------------------------------------------------------
032600 300-PROCESS-TRANSACTIONS.
032700     OPEN INPUT TRANSIN.
032800     PERFORM 310-READ-TRANSACTION-STEP UNTIL WS-TRAN-EOF.
032900     CLOSE TRANSIN.
033000 310-READ-TRANSACTION-STEP.
033100     READ TRANSIN
033200         AT END MOVE "Y" TO WS-TRAN-EOF-SW
033300         NOT AT END PERFORM 320-HANDLE-TRANSACTION
033400     END-READ.
033500 320-HANDLE-TRANSACTION.
033600     PERFORM 330-FIND-ACCOUNT.
033700     IF NOT WS-FOUND
033750         MOVE "Account not found" TO WS-REJ-REASON-IN
033800         PERFORM 360-REJECT-TRANSACTION
034000         GO TO 320-EXIT
034100     END-IF.
034200     SET WS-SX TO WS-ACCT-IX.
034300     EVALUATE TRUE
034400         WHEN TXN-IS-TRANSFER
034500             PERFORM 350-POST-VIA-TRNXFER
034600         WHEN OTHER
034700             PERFORM 340-POST-VIA-TRNPOST
034800     END-EVALUATE.
034900 320-EXIT.
035000     EXIT.
035100*------------------------------------------------------------
035200*    330-FIND-ACCOUNT - BINARY SEARCH OF THE ACCOUNT TABLE ON
035300*    THE INCOMING TRANSACTION'S OWN ACCOUNT NUMBER.
035400*------------------------------------------------------------
035500 330-FIND-ACCOUNT.
035600     MOVE "N" TO WS-FOUND-SW.
035700     SEARCH ALL WS-ACCT-ENTRY
035800         AT END
035900             MOVE "N" TO WS-FOUND-SW
036000         WHEN WS-TAB-NUMBER(WS-ACCT-IX) = TXN-ACCT-NUMBER
036100             MOVE "Y" TO WS-FOUND-SW
036200     END-SEARCH.
036300*------------------------------------------------------------
036400*    340-POST-VIA-TRNPOST - DEPOSIT, WITHDRAWAL, FEE, FREEZE,
036500*    UNFREEZE OR CLOSE.  TP-LOG-COUNT TELLS US HOW MANY ENTRIES
036600*    TO FILE AND HOW FAR TO ADVANCE THE LOG-ID COUNTER.
036700*------------------------------------------------------------
036800 340-POST-VIA-TRNPOST.
036900     MOVE TXN-CODE            TO TP-TXN-CODE.
037000     MOVE TXN-AMOUNT          TO TP-AMOUNT.
037100     MOVE WS-NEXT-LOG-ID      TO TP-NEXT-LOG-ID.
037200     MOVE WS-RUN-TIMESTAMP    TO TP-RUN-TIMESTAMP.
037300     MOVE WS-TAB-NUMBER(WS-SX)   TO TP-NUMBER.
037400     MOVE WS-TAB-OWNER(WS-SX)    TO TP-OWNER.
037500     MOVE WS-TAB-TYPE(WS-SX)     TO TP-TYPE.
037600     MOVE WS-TAB-STATUS(WS-SX)   TO TP-STATUS.
037700     MOVE WS-TAB-BALANCE(WS-SX)  TO TP-BALANCE.
037800     MOVE WS-TAB-INT-RATE(WS-SX) TO TP-INT-RATE.
037900     MOVE WS-TAB-OD-LIMIT(WS-SX) TO TP-OD-LIMIT.
038000     CALL "TRNPOST" USING TP-CONTROL TP-ACCT-RECORD TP-LOG-TABLE.
038100     IF TP-OK
038200         MOVE TP-BALANCE TO WS-TAB-BALANCE(WS-SX)
038300         MOVE TP-STATUS  TO WS-TAB-STATUS(WS-SX)
038400         PERFORM 345-FILE-TP-LOG-ENTRIES
038500     ELSE
038550         MOVE TP-MESSAGE TO WS-REJ-REASON-IN
038600         PERFORM 360-REJECT-TRANSACTION
038700     END-IF.
038800 345-FILE-TP-LOG-ENTRIES.
038900     PERFORM 346-FILE-ONE-TP-ENTRY
039000             VARYING WS-DX FROM 1 BY 1
039100             UNTIL WS-DX > TP-LOG-COUNT.
039900     ADD TP-LOG-COUNT TO WS-NEXT-LOG-ID.
039950 346-FILE-ONE-TP-ENTRY.
039960     MOVE TP-LOG-ACCT-NUMBER(WS-DX) TO WS-AUD-ACCT-NUMBER(1).
039970     MOVE TP-LOG-TXN-ID(WS-DX)      TO WS-AUD-TXN-ID(1).
039980     MOVE TP-LOG-TYPE(WS-DX)        TO WS-AUD-TYPE(1).
039990     MOVE TP-LOG-AMOUNT(WS-DX)      TO WS-AUD-AMOUNT(1).
039995     MOVE TP-LOG-NEW-BALANCE(WS-DX) TO WS-AUD-NEW-BALANCE(1).
039997     MOVE TP-LOG-TIMESTAMP(WS-DX)   TO WS-AUD-TIMESTAMP(1).
039998     PERFORM 910-APPEND-AND-WRITE-LOG.
040000*------------------------------------------------------------
040100*    350-POST-VIA-TRNXFER - THE TARGET ACCOUNT IS LOOKED UP
040200*    HERE RATHER THAN INSIDE TRNXFER SO A MISTYPED TARGET
040300*    REJECTS CLEANLY INSTEAD OF BLOWING UP THE CALL.
040400*------------------------------------------------------------
040500 350-POST-VIA-TRNXFER.
040600     IF TXN-TARGET-ACCT = TXN-ACCT-NUMBER
040650         MOVE "Cannot transfer to own account" TO WS-REJ-REASON-IN
040700         PERFORM 360-REJECT-TRANSACTION
040800         GO TO 350-EXIT
040900     END-IF.
041000     PERFORM 355-FIND-TARGET-ACCOUNT.
041100     IF NOT WS-TARGET-FOUND
041150         MOVE "Transfer target account not found" TO
041160             WS-REJ-REASON-IN
041200         PERFORM 360-REJECT-TRANSACTION
041300         GO TO 350-EXIT
041400     END-IF.
041500     MOVE TXN-AMOUNT          TO TX-AMOUNT.
041600     MOVE WS-NEXT-LOG-ID      TO TX-NEXT-LOG-ID.
041700     MOVE WS-RUN-TIMESTAMP    TO TX-RUN-TIMESTAMP.
041800     MOVE WS-TAB-NUMBER(WS-SX)   TO TX-S-NUMBER.
041900     MOVE WS-TAB-OWNER(WS-SX)    TO TX-S-OWNER.
042000     MOVE WS-TAB-TYPE(WS-SX)     TO TX-S-TYPE.
042100     MOVE WS-TAB-STATUS(WS-SX)   TO TX-S-STATUS.
042200     MOVE WS-TAB-BALANCE(WS-SX)  TO TX-S-BALANCE.
042300     MOVE WS-TAB-INT-RATE(WS-SX) TO TX-S-INT-RATE.
042400     MOVE WS-TAB-OD-LIMIT(WS-SX) TO TX-S-OD-LIMIT.
042500     MOVE WS-TAB-NUMBER(WS-AX)   TO TX-R-NUMBER.
042600     MOVE WS-TAB-OWNER(WS-AX)    TO TX-R-OWNER.
042700     MOVE WS-TAB-TYPE(WS-AX)     TO TX-R-TYPE.
042800     MOVE WS-TAB-STATUS(WS-AX)   TO TX-R-STATUS.
042900     MOVE WS-TAB-BALANCE(WS-AX)  TO TX-R-BALANCE.
043000     MOVE WS-TAB-INT-RATE(WS-AX) TO TX-R-INT-RATE.
043100     MOVE WS-TAB-OD-LIMIT(WS-AX) TO TX-R-OD-LIMIT.
043200     CALL "TRNXFER" USING TX-CONTROL TX-SENDER TX-RECEIVER
043300                          TX-LOG-TABLE.
043400     MOVE TX-S-BALANCE TO WS-TAB-BALANCE(WS-SX).
043500     MOVE TX-R-BALANCE TO WS-TAB-BALANCE(WS-AX).
043600     IF TX-LOG-COUNT > 0
043700         PERFORM 357-FILE-TX-LOG-ENTRIES
043800     END-IF.
043850     IF TX-OK
043860         ADD 1 TO WS-TOT-XFR-COUNT
043870         ADD TX-AMOUNT TO WS-TOT-XFR-AMOUNT
043900     ELSE
043950         MOVE TX-MESSAGE TO WS-REJ-REASON-IN
044000         PERFORM 360-REJECT-TRANSACTION
044100     END-IF.
044200 350-EXIT.
044300     EXIT.
044400*------------------------------------------------------------
044500*    355-FIND-TARGET-ACCOUNT - BINARY SEARCH ON THE TRANSFER'S
044600*    TARGET ACCOUNT NUMBER.
044700*------------------------------------------------------------
044800 355-FIND-TARGET-ACCOUNT.
044900     MOVE "N" TO WS-TARGET-FOUND-SW.
045000     SEARCH ALL WS-ACCT-ENTRY
045100         AT END
045200             MOVE "N" TO WS-TARGET-FOUND-SW
045300         WHEN WS-TAB-NUMBER(WS-ACCT-IX) = TXN-TARGET-ACCT
045400             MOVE "Y" TO WS-TARGET-FOUND-SW
045500             SET WS-AX TO WS-ACCT-IX
045600     END-SEARCH.
045700*------------------------------------------------------------
045800*    357-FILE-TX-LOG-ENTRIES - A SUCCESSFUL TRANSFER LOGS TWO
045900*    ENTRIES (ONE EACH SIDE); A ROLLED-BACK ONE LOGS ONE.
046000*------------------------------------------------------------
046100 357-FILE-TX-LOG-ENTRIES.
046200     PERFORM 358-FILE-ONE-TX-ENTRY
046300             VARYING WS-DX FROM 1 BY 1
046400             UNTIL WS-DX > TX-LOG-COUNT.
047200     ADD TX-LOG-COUNT TO WS-NEXT-LOG-ID.
047210 358-FILE-ONE-TX-ENTRY.
047220     MOVE TX-LOG-ACCT-NUMBER(WS-DX) TO WS-AUD-ACCT-NUMBER(1).
047230     MOVE TX-LOG-TXN-ID(WS-DX)      TO WS-AUD-TXN-ID(1).
047240     MOVE TX-LOG-TYPE(WS-DX)        TO WS-AUD-TYPE(1).
047250     MOVE TX-LOG-AMOUNT(WS-DX)      TO WS-AUD-AMOUNT(1).
047260     MOVE TX-LOG-NEW-BALANCE(WS-DX) TO WS-AUD-NEW-BALANCE(1).
047270     MOVE TX-LOG-TIMESTAMP(WS-DX)   TO WS-AUD-TIMESTAMP(1).
047280     PERFORM 910-APPEND-AND-WRITE-LOG.
047300*------------------------------------------------------------
047310*    360-REJECT-TRANSACTION - NO BALANCE CHANGES.  THE REASON
047320*    STAGED IN WS-REJ-REASON-IN BY THE CALLING PARAGRAPH IS KEPT
047330*    IN WS-REJECT-TABLE FOR 720-PRINT-REJECTED-DETAIL.
047500*------------------------------------------------------------
047600 360-REJECT-TRANSACTION.
047700     ADD 1 TO WS-TOT-REJ-COUNT.
047710     IF WS-REJ-COUNT < 2000
047720         ADD 1 TO WS-REJ-COUNT
047730         SET WS-REJ-IX TO WS-REJ-COUNT
047740         MOVE TXN-ACCT-NUMBER TO WS-REJ-ACCT-NUMBER(WS-REJ-IX)
047750         MOVE TXN-CODE        TO WS-REJ-TXN-CODE(WS-REJ-IX)
047760         MOVE WS-REJ-REASON-IN TO WS-REJ-REASON(WS-REJ-IX)
047770     END-IF.
047800     IF WS-TRACE-SW-ON
047900         MOVE WS-TOT-REJ-COUNT TO WS-DIAG-REJ-COUNT
048000         DISPLAY "BANKDRV - TRANSACTION REJECTED, RUNNING "
048100                 "COUNT " WS-DIAG-REJ-COUNT " REASON "
048150                 WS-REJ-REASON-IN
048200     END-IF.
048300*------------------------------------------------------------
048400*    400-RUN-INTEREST-BATCH - ONE CALL PER ACCOUNT; BANKINT
048500*    ITSELF SKIPS CHECKING AND INACTIVE ACCOUNTS, SO NOTHING
048600*    SPECIAL IS DONE HERE FOR THOSE.
048700*------------------------------------------------------------
048800 400-RUN-INTEREST-BATCH.
048900     PERFORM 410-APPLY-INTEREST-STEP
049000             VARYING WS-ACCT-IX FROM 1 BY 1
049100             UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
049200 410-APPLY-INTEREST-STEP.
049300     MOVE WS-NEXT-LOG-ID      TO BI-NEXT-LOG-ID.
049400     MOVE WS-RUN-TIMESTAMP    TO BI-RUN-TIMESTAMP.
049500     MOVE WS-BANK-DEFAULT-RATE TO BI-BANK-RATE.
049600     MOVE WS-TAB-NUMBER(WS-ACCT-IX)   TO BI-NUMBER.
049700     MOVE WS-TAB-OWNER(WS-ACCT-IX)    TO BI-OWNER.
049800     MOVE WS-TAB-TYPE(WS-ACCT-IX)     TO BI-TYPE.
049900     MOVE WS-TAB-STATUS(WS-ACCT-IX)   TO BI-STATUS.
050000     MOVE WS-TAB-BALANCE(WS-ACCT-IX)  TO BI-BALANCE.
050100     MOVE WS-TAB-INT-RATE(WS-ACCT-IX) TO BI-INT-RATE.
050200     MOVE WS-TAB-OD-LIMIT(WS-ACCT-IX) TO BI-OD-LIMIT.
050300     CALL "BANKINT" USING BI-CONTROL BI-ACCT-RECORD BI-LOG-RECORD.
050400     IF BI-OK
050500         MOVE BI-BALANCE TO WS-TAB-BALANCE(WS-ACCT-IX)
050600         MOVE BI-LOG-ACCT-NUMBER TO WS-AUD-ACCT-NUMBER(1)
050700         MOVE BI-LOG-TXN-ID      TO WS-AUD-TXN-ID(1)
050800         MOVE BI-LOG-TYPE        TO WS-AUD-TYPE(1)
050900         MOVE BI-LOG-AMOUNT      TO WS-AUD-AMOUNT(1)
051000         MOVE BI-LOG-NEW-BALANCE TO WS-AUD-NEW-BALANCE(1)
051100         MOVE BI-LOG-TIMESTAMP   TO WS-AUD-TIMESTAMP(1)
051200         PERFORM 910-APPEND-AND-WRITE-LOG
051300         ADD 1 TO WS-NEXT-LOG-ID
051400         ADD 1 TO WS-TOT-INT-COUNT
051500         ADD BI-LOG-AMOUNT TO WS-TOT-INT-AMOUNT
051600     END-IF.
051700*------------------------------------------------------------
051800*    500-WRITE-ACCOUNTS-OUT - THE UPDATED MASTER, SAME SHAPE
051900*    AS IT CAME IN.
052000*------------------------------------------------------------
052100 500-WRITE-ACCOUNTS-OUT.
052200     OPEN OUTPUT ACCTOUT.
052300     PERFORM 510-WRITE-ACCOUNT-STEP
052400             VARYING WS-ACCT-IX FROM 1 BY 1
052500             UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
052600     CLOSE ACCTOUT.
052700 510-WRITE-ACCOUNT-STEP.
052800     MOVE WS-TAB-NUMBER(WS-ACCT-IX)   TO ACT-NUMBER.
052900     MOVE WS-TAB-OWNER(WS-ACCT-IX)    TO ACT-OWNER.
053000     MOVE WS-TAB-TYPE(WS-ACCT-IX)     TO ACT-TYPE.
053100     MOVE WS-TAB-STATUS(WS-ACCT-IX)   TO ACT-STATUS.
053200     MOVE WS-TAB-BALANCE(WS-ACCT-IX)  TO ACT-BALANCE.
053300     MOVE WS-TAB-INT-RATE(WS-ACCT-IX) TO ACT-INT-RATE.
053400     MOVE WS-TAB-OD-LIMIT(WS-ACCT-IX) TO ACT-OD-LIMIT.
053600     MOVE ACT-MASTER-RECORD TO ACCT-OUT-RECORD.
053700     WRITE ACCT-OUT-RECORD.
053800*------------------------------------------------------------
053900*    600-PRINT-STATEMENTS - ONE SECTION PER ACCOUNT, IN THE
054000*    SAME ASCENDING ACCOUNT-NUMBER ORDER THE TABLE IS IN.
054100*------------------------------------------------------------
054200 600-PRINT-STATEMENTS.
054300     OPEN OUTPUT STMTRPT.
054400     PERFORM 610-PRINT-ONE-ACCOUNT
054500             VARYING WS-ACCT-IX FROM 1 BY 1
054600             UNTIL WS-ACCT-IX > WS-ACCT-COUNT.
054700     PERFORM 700-PRINT-TRAILER.
054800     CLOSE STMTRPT.
054900 610-PRINT-ONE-ACCOUNT.
055000     MOVE SPACES TO WS-STMT-WORK-LINE.
055100     MOVE WS-TAB-NUMBER(WS-ACCT-IX) TO WS-SW-ACCT-NUMBER.
055200     MOVE WS-TAB-OWNER(WS-ACCT-IX)  TO WS-SW-OWNER.
055300     MOVE "STATEMENT FOR ACCOUNT ABOVE" TO WS-SW-TYPE.
055400     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
055500     PERFORM 620-PRINT-DETAIL-STEP
055600             VARYING WS-AUDIT-IX FROM 1 BY 1
055700             UNTIL WS-AUDIT-IX > WS-AUDIT-COUNT.
055800     MOVE SPACES TO WS-STMT-WORK-LINE.
055900     MOVE "CURRENT BALANCE:" TO WS-SW-TYPE.
056000     MOVE WS-TAB-BALANCE(WS-ACCT-IX) TO WS-SW-BALANCE.
056100     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
056200 620-PRINT-DETAIL-STEP.
056300     IF WS-AUD-ACCT-NUMBER(WS-AUDIT-IX) =
056400                 WS-TAB-NUMBER(WS-ACCT-IX)
056500         MOVE SPACES TO WS-STMT-WORK-LINE
056600         MOVE WS-AUD-TIMESTAMP(WS-AUDIT-IX) TO WS-SW-TIMESTAMP
056700         MOVE WS-AUD-TYPE(WS-AUDIT-IX)      TO WS-SW-TYPE
056800         MOVE WS-AUD-AMOUNT(WS-AUDIT-IX)    TO WS-SW-AMOUNT
056900         MOVE WS-AUD-NEW-BALANCE(WS-AUDIT-IX) TO WS-SW-BALANCE
057000         WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE
057100     END-IF.
057200*------------------------------------------------------------
057300*    700-PRINT-TRAILER - GRAND TOTALS FOR THE RUN.
057400*------------------------------------------------------------
057500 700-PRINT-TRAILER.
057600     MOVE SPACES TO WS-STMT-WORK-LINE.
057700     MOVE "RUN TOTALS FOLLOW" TO WS-SW-TYPE.
057800     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
057900     PERFORM 710-PRINT-ONE-TOTAL-LINE.
057950     PERFORM 720-PRINT-REJECTED-DETAIL.
058000 710-PRINT-ONE-TOTAL-LINE.
058100     MOVE SPACES TO WS-STMT-WORK-LINE.
058200     MOVE "DEPOSITS" TO WS-SW-TYPE.
058300     MOVE WS-TOT-DEP-AMOUNT TO WS-SW-AMOUNT.
058400     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
058500     MOVE SPACES TO WS-STMT-WORK-LINE.
058600     MOVE "WITHDRAWALS" TO WS-SW-TYPE.
058700     MOVE WS-TOT-WDR-AMOUNT TO WS-SW-AMOUNT.
058800     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
058900     MOVE SPACES TO WS-STMT-WORK-LINE.
059000     MOVE "TRANSFERS" TO WS-SW-TYPE.
059100     MOVE WS-TOT-XFR-AMOUNT TO WS-SW-AMOUNT.
059200     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
059300     MOVE SPACES TO WS-STMT-WORK-LINE.
059400     MOVE "FEES" TO WS-SW-TYPE.
059500     MOVE WS-TOT-FEE-AMOUNT TO WS-SW-AMOUNT.
059600     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
059700     MOVE SPACES TO WS-STMT-WORK-LINE.
059800     MOVE "INTEREST" TO WS-SW-TYPE.
059900     MOVE WS-TOT-INT-AMOUNT TO WS-SW-AMOUNT.
060000     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
060100     MOVE SPACES TO WS-STMT-WORK-LINE.
060200     MOVE "REJECTED" TO WS-SW-TYPE.
060300     MOVE WS-TOT-REJ-COUNT TO WS-SW-BALANCE.
060400     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
060410*------------------------------------------------------------
060420*    720-PRINT-REJECTED-DETAIL - ONE LINE PER REJECTED TRANSACTION
060430*    GIVING THE ACCOUNT NUMBER AND THE REASON THE SUBPROGRAM (OR
060440*    330-FIND-ACCOUNT/355-FIND-TARGET-ACCOUNT) TURNED IT DOWN.
060450*------------------------------------------------------------
060460 720-PRINT-REJECTED-DETAIL.
060470     IF WS-REJ-COUNT > 0
060480         MOVE SPACES TO WS-STMT-WORK-LINE
060490         MOVE "REJECTED TRANSACTIONS FOLLOW" TO WS-SW-OWNER
060500         WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE
060510         PERFORM 730-PRINT-ONE-REJECT-LINE
060520                 VARYING WS-REJ-IX FROM 1 BY 1
060530                 UNTIL WS-REJ-IX > WS-REJ-COUNT
060540     END-IF.
060550 730-PRINT-ONE-REJECT-LINE.
060560     MOVE SPACES TO WS-STMT-WORK-LINE.
060570     MOVE WS-REJ-ACCT-NUMBER(WS-REJ-IX) TO WS-SW-ACCT-NUMBER.
060580     MOVE "REJECTED"                    TO WS-SW-TYPE.
060590     MOVE WS-REJ-REASON(WS-REJ-IX)      TO WS-SW-OWNER.
060600     WRITE STMT-PRINT-LINE FROM WS-STMT-WORK-LINE.
060610*------------------------------------------------------------
060620*    800-WRAP-UP
060630*------------------------------------------------------------
060640 800-WRAP-UP.
060900     DISPLAY "BANKDRV - RUN COMPLETE, " WS-TOT-REJ-COUNT
061000             " TRANSACTIONS REJECTED".
061100*------------------------------------------------------------
061200*    910-APPEND-AND-WRITE-LOG - EVERY ACCEPTED POSTING PASSES
061300*    THROUGH HERE ONCE: KEPT IN THE IN-MEMORY AUDIT TABLE FOR
061400*    THE STATEMENT REPORT, WRITTEN TO AUDITLOG, AND ROLLED INTO
061500*    THE CONTROL TOTALS.
061600*------------------------------------------------------------
061700 910-APPEND-AND-WRITE-LOG.
061800     ADD 1 TO WS-AUDIT-COUNT.
061900     SET WS-AUDIT-IX TO WS-AUDIT-COUNT.
062000     MOVE WS-AUD-TXN-ID(1)      TO WS-AUD-TXN-ID(WS-AUDIT-IX).
062100     MOVE WS-AUD-ACCT-NUMBER(1) TO WS-AUD-ACCT-NUMBER(WS-AUDIT-IX).
062200     MOVE WS-AUD-TYPE(1)        TO WS-AUD-TYPE(WS-AUDIT-IX).
062300     MOVE WS-AUD-AMOUNT(1)      TO WS-AUD-AMOUNT(WS-AUDIT-IX).
062400     MOVE WS-AUD-NEW-BALANCE(1) TO WS-AUD-NEW-BALANCE(WS-AUDIT-IX).
062500     MOVE WS-AUD-TIMESTAMP(1)   TO WS-AUD-TIMESTAMP(WS-AUDIT-IX).
062600     IF WS-AUDIT-IX NOT = 1
062700         MOVE WS-AUD-TXN-ID(1)      TO LOG-TXN-ID
062800         MOVE WS-AUD-ACCT-NUMBER(1) TO LOG-ACCT-NUMBER
062900         MOVE WS-AUD-TYPE(1)        TO LOG-TYPE
063000         MOVE WS-AUD-AMOUNT(1)      TO LOG-AMOUNT
063100         MOVE WS-AUD-NEW-BALANCE(1) TO LOG-NEW-BALANCE
063200         MOVE WS-AUD-TIMESTAMP(1)   TO LOG-TIMESTAMP
063300     ELSE
063400         MOVE WS-AUD-TXN-ID(WS-AUDIT-IX) TO LOG-TXN-ID
063500         MOVE WS-AUD-ACCT-NUMBER(WS-AUDIT-IX) TO LOG-ACCT-NUMBER
063600         MOVE WS-AUD-TYPE(WS-AUDIT-IX)   TO LOG-TYPE
063700         MOVE WS-AUD-AMOUNT(WS-AUDIT-IX) TO LOG-AMOUNT
063800         MOVE WS-AUD-NEW-BALANCE(WS-AUDIT-IX) TO LOG-NEW-BALANCE
063900         MOVE WS-AUD-TIMESTAMP(WS-AUDIT-IX) TO LOG-TIMESTAMP
064000     END-IF.
064100     MOVE AUD-LOG-RECORD TO AUDIT-OUT-RECORD.
064200     WRITE AUDIT-OUT-RECORD.
064300     PERFORM 920-ACCUMULATE-TOTALS.
064400*------------------------------------------------------------
064500*    920-ACCUMULATE-TOTALS - SORTS THE JUST-WRITTEN ENTRY INTO
064600*    THE RIGHT CONTROL BUCKET BY ITS LOG TYPE.
064700*------------------------------------------------------------
064800 920-ACCUMULATE-TOTALS.
064810*    TRANSFER/REVERSAL ENTRIES ARE DELIBERATELY NOT TOTALLED
064820*    HERE - A TRANSFER FILES TWO "TRANSFER  " ENTRIES FOR ONE
064830*    LOGICAL TRANSFER AND WOULD BE DOUBLE-COUNTED AND NETTED TO
064840*    ZERO.  350-POST-VIA-TRNXFER ROLLS THE TRANSFER TOTAL ONCE
064850*    PER TRANSFER ITSELF, THE SAME WAY 410-APPLY-INTEREST-STEP
064860*    ROLLS ITS OWN TOTAL DIRECTLY RATHER THAN THROUGH HERE.
064900     EVALUATE LOG-TYPE
065000         WHEN "DEPOSIT   "
065100             ADD 1 TO WS-TOT-DEP-COUNT
065200             ADD LOG-AMOUNT TO WS-TOT-DEP-AMOUNT
065300         WHEN "WITHDRAWAL"
065400             ADD 1 TO WS-TOT-WDR-COUNT
065500             ADD LOG-AMOUNT TO WS-TOT-WDR-AMOUNT
065900         WHEN "FEE       "
066000             ADD 1 TO WS-TOT-FEE-COUNT
066100             ADD LOG-AMOUNT TO WS-TOT-FEE-AMOUNT
066400         WHEN OTHER
066500             CONTINUE
066600     END-EVALUATE.
066700     IF WS-TRACE-SW-ON
066800         MOVE LOG-NEW-BALANCE TO WS-DIAG-BALANCE
066900         DISPLAY "BANKDRV - POSTED " LOG-TYPE " NEW BAL "
067000                 WS-DIAG-BALANCE
067100     END-IF.
067200******************************************************************
