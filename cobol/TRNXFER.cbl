000100******************************************************************
000200*-----------------------*
000300 IDENTIFICATION DIVISION.
000400*-----------------------*
000500 PROGRAM-ID.       TRNXFER.
000600 AUTHOR.           NIKOLAJ R CHRISTENSEN.
000700 INSTALLATION.     RESERVE DATA CENTER - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.     1989-04-17.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100******************************************************************
001200*    TRNXFER - TRANSFER BETWEEN TWO ACCOUNTS (TXN-CODE "T")       *
001300*                                                                *
001400*    CALLED BY BANKDRV WITH THE SENDING ACCOUNT'S MASTER RECORD  *
001500*    AND THE RECEIVING ACCOUNT'S MASTER RECORD, BOTH ALREADY     *
001600*    PULLED FROM THE IN-MEMORY ACCOUNT TABLE.  IF THE WITHDRAWAL *
001700*    SIDE OF THE TRANSFER POSTS BUT THE DEPOSIT SIDE CANNOT      *
001800*    (RECEIVING ACCOUNT CLOSED OR FROZEN), THE SENDER'S          *
001900*    WITHDRAWAL IS ROLLED BACK AND A REVERSAL IS LOGGED INSTEAD  *
002000*    OF LEAVING THE SENDER SHORT WITH NOTHING TO SHOW FOR IT.    *
002100*    THIS PROGRAM OWNS NO FILES - BANKDRV OWNS THE MASTER TABLE  *
002200*    AND THE AUDITLOG FILE, AS WITH TRNPOST.                     *
002300*                                                                *
002400*    THIS REPLACES THE OLD VSAM TRNSFR PROGRAM, WHICH TOUCHED    *
002500*    CURRENCY EXCHANGE AND INDEXED FILE I/O DIRECTLY - THIS SHOP *
002600*    RUNS SINGLE CURRENCY SO ALL OF THAT IS GONE.                *
002700******************************************************************
002800* CHANGE LOG
002900*    1989-04-17 NRC  0100  ORIGINAL - CARVED OUT OF THE OLD VSAM
003000*                          TRNSFR PROGRAM, DROPPED CURRENCY
003100*                          EXCHANGE AND THE BANK-OWN-ACCOUNT FEE
003200*                          EXEMPTION LOGIC (NO SUCH CONCEPT HERE)
003300*    1990-07-23 NRC  0122  NO TRANSFER FEE ON THE RESERVE LEDGER -
003350*                          REMOVED
003400*                          WS-TRNS-FEE AND ALL RELATED CODE
003500*    1995-05-20 JBT  0220  ADDED ROLLBACK/REVERSAL WHEN THE
003600*                          DEPOSIT LEG FAILS AFTER THE WITHDRAWAL
003700*                          LEG HAS ALREADY POSTED - BRANCH AUDIT
003800*                          FLAGGED CUSTOMERS LEFT SHORT WITH NO
003900*                          RECORD OF WHERE THE MONEY WENT
004000*    1999-01-11 JBT  0256  Y2K REVIEW - TIMESTAMP ALREADY 4-DIGIT
004100*                          YEAR, SIGNED OFF WITH NO CHANGE
004200*    2002-05-14 MPR  0294  REJECTION MESSAGES STANDARDIZED TO
004300*                          MATCH THE WORDING IN THE OPERATIONS
004400*                          MANUAL
004410*    2003-09-08 DKW  0311  REVERSAL LOG ENTRY WAS STAMPING A ZERO
004420*                          AMOUNT INSTEAD OF THE AMOUNT RETURNED
004430*                          TO THE SENDER - BRANCH AUDIT COULD NOT
004440*                          TIE THE STATEMENT REPORT BACK TO THE
004450*                          REVERSED TRANSFER.  NOW LOGS TX-AMOUNT
004460*    2005-12-02 DKW  0332  WS-WORK-AMOUNTS DROPPED THE COMP-3
004470*                          USAGE CLAUSE TO MATCH THE REST OF THE
004480*                          SHOP'S ZONED-DECIMAL CONVENTION
004500******************************************************************
004600*--------------------*
004700 ENVIRONMENT DIVISION.
004800*--------------------*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005020     C01 IS TOP-OF-FORM
005040     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005060            OFF STATUS IS WS-TRACE-SW-OFF
005080     CLASS ACT-TYPE-CLASS IS "S" "C".
005200*-------------
005300 DATA DIVISION.
005400*-------------
005500 WORKING-STORAGE SECTION.
005600 01  WS-PGM-FLAGS.
005700     05  WS-SENDER-OK-SW         PIC X(01) VALUE "N".
005800         88  WS-SENDER-OK                VALUE "Y".
005900     05  WS-RECEIVER-OK-SW       PIC X(01) VALUE "N".
006000         88  WS-RECEIVER-OK               VALUE "Y".
006100 01  WS-WORK-AMOUNTS.
006200     05  WS-SENDER-PRIOR-BAL     PIC S9(11)V99.
006220*    DIAGNOSTIC TRACE VIEWS FOR THE OPERATOR CONSOLE, EDITED
006225*    SEPARATELY FROM THE ARITHMETIC FIELDS ABOVE.
006230 01  WS-DIAG-SENDER-GROUP.
006232     05  WS-DIAG-SND-WHOLE       PIC 9(09).
006234     05  WS-DIAG-SND-CENTS       PIC 9(02).
006236 01  WS-DIAG-SENDER-BAL REDEFINES WS-DIAG-SENDER-GROUP
006238                                 PIC 9(09)V99.
006240 01  WS-DIAG-AMOUNT-GROUP.
006242     05  WS-DIAG-AMT-WHOLE       PIC 9(09).
006244     05  WS-DIAG-AMT-CENTS       PIC 9(02).
006246 01  WS-DIAG-AMOUNT REDEFINES WS-DIAG-AMOUNT-GROUP
006248                                 PIC 9(09)V99.
006250 01  WS-DIAG-RECEIVER-GROUP.
006252     05  WS-DIAG-RCV-WHOLE       PIC 9(09).
006254     05  WS-DIAG-RCV-CENTS       PIC 9(02).
006256 01  WS-DIAG-RECEIVER-BAL REDEFINES WS-DIAG-RECEIVER-GROUP
006258                                 PIC 9(09)V99.
006260 01  WS-SAVED-REASON             PIC X(40).
006300 01  WS-REVERSAL-FLAG            PIC X(01) VALUE "N".
006400     88  WS-TRANSFER-REVERSED            VALUE "Y".
006500 COPY AUDITREC.
006600*------------------
006700 LINKAGE SECTION.
006800*------------------
006900*    TX-CONTROL IS THE CALL CONTRACT.  TX-SENDER AND TX-RECEIVER
007000*    ARE THE TWO ACCOUNT MASTER RECORDS INVOLVED, BOTH MOVED IN
007100*    BY BANKDRV BEFORE THE CALL AND MOVED BACK OUT AFTER.
007200*    TX-LOG-TABLE CAN CARRY UP TO TWO ENTRIES - A SUCCESSFUL
007300*    TRANSFER LOGS ONE "TRANSFER" ENTRY AGAINST THE SENDER AND
007400*    ONE AGAINST THE RECEIVER; A ROLLED-BACK TRANSFER LOGS A
007500*    SINGLE "REVERSAL" ENTRY AGAINST THE SENDER INSTEAD.
007600 01  TX-CONTROL.
007700     05  TX-AMOUNT               PIC 9(11)V99.
007800     05  TX-RESULT               PIC X(01).
007900         88  TX-OK                       VALUE "Y".
008000         88  TX-REJECTED                 VALUE "N".
008100     05  TX-MESSAGE              PIC X(40).
008200     05  TX-NEXT-LOG-ID          PIC 9(08).
008300     05  TX-RUN-TIMESTAMP.
008400         10  TX-TS-YEAR          PIC 9(04).
008500         10  TX-TS-MONTH         PIC 9(02).
008600         10  TX-TS-DAY           PIC 9(02).
008700         10  TX-TS-HOUR          PIC 9(02).
008800         10  TX-TS-MINUTE        PIC 9(02).
008900         10  TX-TS-SECOND        PIC 9(02).
009000 01  TX-SENDER.
009100     05  TX-S-NUMBER             PIC X(12).
009200     05  TX-S-OWNER              PIC X(30).
009300     05  TX-S-TYPE               PIC X(01).
009400     05  TX-S-STATUS             PIC X(01).
009500     05  TX-S-BALANCE            PIC S9(11)V99.
009600     05  TX-S-INT-RATE           PIC 9(01)V9(04).
009700     05  TX-S-OD-LIMIT           PIC 9(09)V99.
009800 01  TX-RECEIVER.
009900     05  TX-R-NUMBER             PIC X(12).
010000     05  TX-R-OWNER              PIC X(30).
010100     05  TX-R-TYPE               PIC X(01).
010200     05  TX-R-STATUS             PIC X(01).
010300     05  TX-R-BALANCE            PIC S9(11)V99.
010400     05  TX-R-INT-RATE           PIC 9(01)V9(04).
010500     05  TX-R-OD-LIMIT           PIC 9(09)V99.
010600 01  TX-LOG-TABLE.
010700     05  TX-LOG-COUNT            PIC 9(01).
010800     05  TX-LOG-ENTRY OCCURS 2 TIMES.
010900         10  TX-LOG-TXN-ID           PIC 9(08).
011000         10  TX-LOG-ACCT-NUMBER      PIC X(12).
011100         10  TX-LOG-TYPE             PIC X(10).
011200         10  TX-LOG-AMOUNT           PIC S9(11)V99.
011300         10  TX-LOG-NEW-BALANCE      PIC S9(11)V99.
011400         10  TX-LOG-TIMESTAMP        PIC X(14).
011500*------------------
011600 PROCEDURE DIVISION USING TX-CONTROL TX-SENDER TX-RECEIVER
011700                          TX-LOG-TABLE.
011800*------------------
011900 000-MAIN-LINE.
012000     MOVE "N" TO TX-RESULT.
012100     MOVE SPACES TO TX-MESSAGE.
012200     MOVE "N" TO WS-REVERSAL-FLAG.
012300     MOVE 0 TO TX-LOG-COUNT.
012400     IF TX-AMOUNT NOT > ZERO
012500         MOVE "Transfer amount must be positive" TO TX-MESSAGE
012600         GO TO 000-EXIT
012700     END-IF.
012800     PERFORM 100-TEST-SENDER.
012900     IF WS-SENDER-OK
013000         PERFORM 200-WITHDRAW-FROM-SENDER
013100     END-IF.
013200     IF NOT TX-OK GO TO 000-EXIT END-IF.
013300     PERFORM 300-TEST-RECEIVER.
013400     IF WS-RECEIVER-OK
013500         PERFORM 400-DEPOSIT-TO-RECEIVER
013600     ELSE
013700         PERFORM 500-ROLL-BACK-SENDER
013800     END-IF.
013900 000-EXIT.
014000     GOBACK.
014100*------------------------------------------------------------
014200*    100-TEST-SENDER - THE SENDER'S OWN ACCOUNT MUST BE ACTIVE
014300*    AND CARRY ENOUGH TO COVER THE TRANSFER UNDER ITS OWN
014400*    WITHDRAWAL RULE (SAVINGS: NO OVERDRAFT; CHECKING: UP TO ITS
014500*    OVERDRAFT LIMIT).  FEES ON AN OVERDRAFTING CHECKING TRANSFER
014600*    ARE NOT MODELED HERE - SPEC TREATS TRANSFER AS ITS OWN RULE.
014700*------------------------------------------------------------
014800 100-TEST-SENDER.
014900     MOVE "N" TO WS-SENDER-OK-SW.
015000     IF TX-S-STATUS = "X"
015100         MOVE "Account is closed" TO TX-MESSAGE
015200         GO TO 100-EXIT
015300     END-IF.
015400     IF TX-S-STATUS = "F"
015500         MOVE "Account is frozen" TO TX-MESSAGE
015600         GO TO 100-EXIT
015700     END-IF.
015800     IF TX-S-TYPE = "S"
015900         IF TX-AMOUNT > TX-S-BALANCE
016000             MOVE "Insufficient funds" TO TX-MESSAGE
016100             GO TO 100-EXIT
016200         END-IF
016300     ELSE
016400         IF (TX-S-BALANCE - TX-AMOUNT) < (0 - TX-S-OD-LIMIT)
016500             MOVE "Overdraft limit exceeded" TO TX-MESSAGE
016600             GO TO 100-EXIT
016700         END-IF
016800     END-IF.
016900     MOVE "Y" TO WS-SENDER-OK-SW.
017000 100-EXIT.
017100     EXIT.
017200*------------------------------------------------------------
017300*    200-WITHDRAW-FROM-SENDER - POST THE SENDER'S SIDE AND LOG
017400*    IT PROVISIONALLY AS A "TRANSFER" ENTRY.  500-ROLL-BACK-
017500*    SENDER REPLACES THIS ENTRY WITH A "REVERSAL" IF THE
017600*    RECEIVER SIDE CANNOT BE COMPLETED.
017700*------------------------------------------------------------
017800 200-WITHDRAW-FROM-SENDER.
017900     MOVE TX-S-BALANCE TO WS-SENDER-PRIOR-BAL.
018000     SUBTRACT TX-AMOUNT FROM TX-S-BALANCE.
018100     ADD 1 TO TX-LOG-COUNT.
018200     MOVE "TRANSFER  " TO TX-LOG-TYPE(TX-LOG-COUNT).
018300     COMPUTE TX-LOG-AMOUNT(TX-LOG-COUNT) = 0 - TX-AMOUNT.
018400     MOVE TX-S-BALANCE TO TX-LOG-NEW-BALANCE(TX-LOG-COUNT).
018500     MOVE TX-S-NUMBER TO TX-LOG-ACCT-NUMBER(TX-LOG-COUNT).
018600     PERFORM 900-FILL-LOG-ENTRY.
018650     IF WS-TRACE-SW-ON
018660         MOVE TX-S-BALANCE TO WS-DIAG-SENDER-BAL
018670         MOVE TX-AMOUNT TO WS-DIAG-AMOUNT
018680         DISPLAY "TRNXFER - SENDER DEBITED " WS-DIAG-AMOUNT
018690                 " NEW BAL " WS-DIAG-SENDER-BAL
018700     END-IF.
018720     MOVE "Y" TO TX-RESULT.
018800     MOVE "Transfer posted" TO TX-MESSAGE.
018900*------------------------------------------------------------
019000*    300-TEST-RECEIVER - THE RECEIVING ACCOUNT MUST BE ACTIVE.
019100*    A TRANSFER NEVER PUSHES THE RECEIVER OVER ANY LIMIT SINCE
019200*    IT IS ALWAYS A CREDIT TO THAT ACCOUNT.
019300*------------------------------------------------------------
019400 300-TEST-RECEIVER.
019500     MOVE "N" TO WS-RECEIVER-OK-SW.
019600     IF TX-R-STATUS = "A"
019700         MOVE "Y" TO WS-RECEIVER-OK-SW
019800     ELSE
019900         IF TX-R-STATUS = "X"
020000             MOVE "Receiving account is closed" TO TX-MESSAGE
020100         ELSE
020200             MOVE "Receiving account is frozen" TO TX-MESSAGE
020300         END-IF
020400     END-IF.
020500*------------------------------------------------------------
020600*    400-DEPOSIT-TO-RECEIVER - POST THE RECEIVER'S SIDE AND LOG
020700*    ITS OWN "TRANSFER" ENTRY.
020800*------------------------------------------------------------
020900 400-DEPOSIT-TO-RECEIVER.
021000     ADD TX-AMOUNT TO TX-R-BALANCE.
021100     ADD 1 TO TX-LOG-COUNT.
021200     MOVE "TRANSFER  " TO TX-LOG-TYPE(TX-LOG-COUNT).
021300     MOVE TX-AMOUNT TO TX-LOG-AMOUNT(TX-LOG-COUNT).
021400     MOVE TX-R-BALANCE TO TX-LOG-NEW-BALANCE(TX-LOG-COUNT).
021500     MOVE TX-R-NUMBER TO TX-LOG-ACCT-NUMBER(TX-LOG-COUNT).
021600     PERFORM 900-FILL-LOG-ENTRY.
021650     IF WS-TRACE-SW-ON
021660         MOVE TX-R-BALANCE TO WS-DIAG-RECEIVER-BAL
021670         DISPLAY "TRNXFER - RECEIVER CREDITED, NEW BAL "
021680                 WS-DIAG-RECEIVER-BAL
021690     END-IF.
021700     MOVE "Y" TO TX-RESULT.
021800     MOVE "Transfer posted" TO TX-MESSAGE.
021900*------------------------------------------------------------
022000*    500-ROLL-BACK-SENDER - THE RECEIVER COULD NOT ACCEPT THE
022100*    DEPOSIT, SO THE SENDER'S WITHDRAWAL IS UNDONE AND THE
022200*    PROVISIONAL "TRANSFER" LOG ENTRY IS OVERWRITTEN WITH A
022300*    SINGLE "REVERSAL" ENTRY SHOWING THE BALANCE RESTORED.
022400*------------------------------------------------------------
022500 500-ROLL-BACK-SENDER.
022600     MOVE WS-SENDER-PRIOR-BAL TO TX-S-BALANCE.
022700     MOVE "Y" TO WS-REVERSAL-FLAG.
022800     MOVE 1 TO TX-LOG-COUNT.
022900     MOVE "REVERSAL  " TO TX-LOG-TYPE(1).
023000     MOVE TX-AMOUNT TO TX-LOG-AMOUNT(1).
023100     MOVE TX-S-BALANCE TO TX-LOG-NEW-BALANCE(1).
023200     MOVE TX-S-NUMBER TO TX-LOG-ACCT-NUMBER(1).
023300     PERFORM 900-FILL-LOG-ENTRY.
023400     MOVE "N" TO TX-RESULT.
023420     MOVE TX-MESSAGE TO WS-SAVED-REASON.
023440     STRING "Transfer reversed - " DELIMITED BY SIZE
023460             WS-SAVED-REASON DELIMITED BY SPACE
023480             INTO TX-MESSAGE.
023800*------------------------------------------------------------
023900*    900-FILL-LOG-ENTRY - STAMP TIMESTAMP AND TXN ID ON THE LOG
024000*    ENTRY CURRENTLY AT SUBSCRIPT TX-LOG-COUNT.
024100*------------------------------------------------------------
024200 900-FILL-LOG-ENTRY.
024300     COMPUTE TX-LOG-TXN-ID(TX-LOG-COUNT) =
024400         TX-NEXT-LOG-ID + TX-LOG-COUNT - 1.
024500     MOVE TX-TS-YEAR TO TX-LOG-TIMESTAMP(TX-LOG-COUNT)(1:4).
024600     MOVE TX-TS-MONTH TO TX-LOG-TIMESTAMP(TX-LOG-COUNT)(5:2).
024700     MOVE TX-TS-DAY TO TX-LOG-TIMESTAMP(TX-LOG-COUNT)(7:2).
024800     MOVE TX-TS-HOUR TO TX-LOG-TIMESTAMP(TX-LOG-COUNT)(9:2).
024900     MOVE TX-TS-MINUTE TO TX-LOG-TIMESTAMP(TX-LOG-COUNT)(11:2).
025000     MOVE TX-TS-SECOND TO TX-LOG-TIMESTAMP(TX-LOG-COUNT)(13:2).
025100******************************************************************
