000100******************************************************************
000200*-----------------------*
000300 IDENTIFICATION DIVISION.
000400*-----------------------*
000500 PROGRAM-ID.       AUTHUSR.
000600 AUTHOR.           NIKOLAJ R CHRISTENSEN.
000700 INSTALLATION.     RESERVE DATA CENTER - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.     1989-04-28.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100******************************************************************
001200*    AUTHUSR - CREDENTIAL VALIDATION                              *
001300*                                                                *
001400*    CALLED BY TESTS.CBL (AND ANY FUTURE ON-LINE FRONT END) TO   *
001500*    VALIDATE A USERNAME/PASSWORD PAIR AGAINST THE IN-MEMORY     *
001600*    USER TABLE BANKDRV LOADS FROM THE USERS FILE.  AN UNKNOWN   *
001700*    USERNAME AND A WRONG PASSWORD ARE REPORTED AS TWO DISTINCT  *
001800*    REJECTIONS SO THE CALLER CAN LOG THEM DIFFERENTLY.  ON A    *
001900*    SUCCESSFUL MATCH THE USER'S LINKED ACCOUNT NUMBER IS        *
002000*    RETURNED TO THE CALLER.                                     *
002100*                                                                *
002200*    THIS REPLACES THE OLD VSAM GETUSERS PROGRAM, WHICH READ THE *
002300*    ACCOUNTS FILE DIRECTLY AND DUMPED EVERY RECORD AS JSON -    *
002400*    THE SAME SEQUENTIAL SCAN SHAPE IS REUSED HERE OVER A        *
002500*    WORKING-STORAGE TABLE INSTEAD OF AN INDEXED FILE, LOOKING   *
002600*    FOR ONE MATCHING ENTRY RATHER THAN LISTING ALL OF THEM.     *
002700******************************************************************
002800* CHANGE LOG
002900*    1989-04-28 NRC  0104  ORIGINAL - CARVED OUT OF THE OLD VSAM
003000*                          GETUSERS PROGRAM, SEARCH INSTEAD OF
003100*                          LIST, NO JSON OUTPUT
003200*    1991-11-27 DKW  0145  SPLIT "USER NOT FOUND" FROM "WRONG
003300*                          PASSWORD" INTO TWO DISTINCT MESSAGES
003400*                          PER OPERATIONS' REQUEST - THE OLD
003500*                          SINGLE "LOGON FAILED" MESSAGE GAVE THE
003600*                          HELP DESK NOTHING TO GO ON
003700*    1999-01-11 JBT  0256  Y2K REVIEW - NO DATE FIELDS TOUCHED,
003800*                          SIGNED OFF WITH NO CHANGE
003900******************************************************************
004000*--------------------*
004100 ENVIRONMENT DIVISION.
004200*--------------------*
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004420     C01 IS TOP-OF-FORM
004440     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004460            OFF STATUS IS WS-TRACE-SW-OFF
004480     CLASS USR-NAME-CLASS IS "A" THRU "Z".
004500*-------------
004600 DATA DIVISION.
004700*-------------
004800 WORKING-STORAGE SECTION.
004900 01  WS-PGM-FLAGS.
005000     05  WS-FOUND-SW             PIC X(01) VALUE "N".
005100         88  WS-FOUND                    VALUE "Y".
005150     05  WS-LOOP-SW              PIC X(01) VALUE "N".
005175         88  WS-LOOP-DONE                VALUE "Y".
005200 01  WS-SUBSCRIPTS               COMP.
005300     05  WS-UX                   PIC S9(04).
005400*    DIAGNOSTIC TRACE VIEW OF THE MATCHED ACCOUNT ID, SPLIT THE
005500*    SAME WAY THE TELLER SCREEN SPLITS AN ACCOUNT NUMBER.
005600 01  WS-DIAG-ACCT-GROUP.
005700     05  WS-DIAG-ACCT-BRANCH     PIC X(04).
005800     05  WS-DIAG-ACCT-SUFFIX     PIC X(08).
005900 01  WS-DIAG-ACCT-NUMBER REDEFINES WS-DIAG-ACCT-GROUP
006000                               PIC X(12).
006100*    DIAGNOSTIC TRACE VIEW OF THE USERNAME BEING CHECKED.
006200 01  WS-DIAG-USER-GROUP.
006300     05  WS-DIAG-USER-FIRST8     PIC X(08).
006400     05  WS-DIAG-USER-REST       PIC X(12).
006500 01  WS-DIAG-USER-NAME REDEFINES WS-DIAG-USER-GROUP
006600                               PIC X(20).
006700*    DIAGNOSTIC COUNTER VIEW OF HOW FAR THE SCAN GOT.
006800 01  WS-DIAG-SCAN-GROUP.
006900     05  WS-DIAG-SCAN-HUNDREDS   PIC 9(02).
007000     05  WS-DIAG-SCAN-ONES       PIC 9(02).
007100 01  WS-DIAG-SCAN-COUNT REDEFINES WS-DIAG-SCAN-GROUP
007200                               PIC 9(04).
007300 COPY USERREC.
007400*------------------
007500 LINKAGE SECTION.
007600*------------------
007700*    AU-CONTROL IS THE CALL CONTRACT.  AU-USER-TABLE IS THE SAME
007800*    IN-MEMORY TABLE SHAPE BANKSVC SEARCHES - BANKDRV LOADS IT
007900*    ONCE FROM THE USERS FILE AND PASSES IT TO BOTH PROGRAMS.
008000 01  AU-CONTROL.
008100     05  AU-USERNAME             PIC X(20).
008200     05  AU-PASSWORD             PIC X(20).
008300     05  AU-RESULT               PIC X(01).
008400         88  AU-OK                       VALUE "Y".
008500         88  AU-REJECTED                 VALUE "N".
008600     05  AU-MESSAGE              PIC X(40).
008700     05  AU-ACCT-NUMBER          PIC X(12).
008800 01  AU-USER-TABLE.
008900     05  AU-USER-COUNT           PIC S9(04) COMP.
009000     05  AU-USER-ENTRY OCCURS 1000 TIMES
009100                       INDEXED BY AU-USER-IX.
009200         10  AU-USER-ROW         PIC X(54).
009300*------------------
009400 PROCEDURE DIVISION USING AU-CONTROL AU-USER-TABLE.
009500*------------------
009600 000-MAIN-LINE.
009700     MOVE "N" TO AU-RESULT.
009800     MOVE SPACES TO AU-MESSAGE.
009900     MOVE SPACES TO AU-ACCT-NUMBER.
010000     IF WS-TRACE-SW-ON
010100         MOVE AU-USERNAME TO WS-DIAG-USER-NAME
010200         DISPLAY "AUTHUSR - CHECKING USER "
010300                 WS-DIAG-USER-FIRST8 WS-DIAG-USER-REST
010400     END-IF.
010500     PERFORM 800-FIND-USER.
010600     IF NOT WS-FOUND
010700         MOVE "Unknown username" TO AU-MESSAGE
010800         GO TO 000-EXIT
010900     END-IF.
011000     IF UC-PASSWORD NOT = AU-PASSWORD
011100         MOVE "Incorrect password" TO AU-MESSAGE
011200         GO TO 000-EXIT
011300     END-IF.
011400     MOVE USER-ACCT-ID TO AU-ACCT-NUMBER.
011500     MOVE "Y" TO AU-RESULT.
011600     MOVE "Logon accepted" TO AU-MESSAGE.
011700     IF WS-TRACE-SW-ON
011800         MOVE AU-ACCT-NUMBER TO WS-DIAG-ACCT-NUMBER
011900         DISPLAY "AUTHUSR - LOGON OK, ACCT BRANCH "
012000                 WS-DIAG-ACCT-BRANCH " ACCT "
012100                 WS-DIAG-ACCT-SUFFIX
012200     END-IF.
012300 000-EXIT.
012400     GOBACK.
012500*------------------------------------------------------------
012600*    800-FIND-USER - LINEAR SCAN OF THE CALLER'S USER TABLE.
012700*    USER-NAME IS THE LOGICAL KEY BUT THE TABLE IS NOT INDEXED,
012800*    SAME AS THE OLD VSAM GETUSERS PROGRAM SCANNED ITS FILE
012900*    SEQUENTIALLY RATHER THAN BY RECORD KEY.
013000*------------------------------------------------------------
013100 800-FIND-USER.
013200     MOVE "N" TO WS-FOUND-SW.
013300     MOVE "N" TO WS-LOOP-SW.
013400     SET AU-USER-IX TO 1.
013500     PERFORM 810-FIND-USER-STEP UNTIL WS-LOOP-DONE.
013550 800-EXIT.
013600     EXIT.
013650*------------------------------------------------------------
013700*    810-FIND-USER-STEP - ONE STEP OF THE 800-FIND-USER SCAN.
013750*------------------------------------------------------------
013800 810-FIND-USER-STEP.
013900     IF AU-USER-IX > AU-USER-COUNT
014000         MOVE "Y" TO WS-LOOP-SW
014100     ELSE
014200         MOVE AU-USER-ROW(AU-USER-IX) TO USR-RECORD
014300         IF USER-NAME = AU-USERNAME
014400             MOVE "Y" TO WS-FOUND-SW
014450             MOVE "Y" TO WS-LOOP-SW
014500             MOVE AU-USER-IX TO WS-UX
014600             IF WS-TRACE-SW-ON
014700                 MOVE WS-UX TO WS-DIAG-SCAN-COUNT
014800                 DISPLAY "AUTHUSR - MATCHED AT ROW "
014900                         WS-DIAG-SCAN-COUNT
015000             END-IF
015100         ELSE
015150             SET AU-USER-IX UP BY 1
015200         END-IF
015300     END-IF.
015400******************************************************************
