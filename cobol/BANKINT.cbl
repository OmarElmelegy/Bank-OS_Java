000100******************************************************************
000200*-----------------------*
000300 IDENTIFICATION DIVISION.
000400*-----------------------*
000500 PROGRAM-ID.       BANKINT.
000600 AUTHOR.           NIKOLAJ R CHRISTENSEN.
000700 INSTALLATION.     RESERVE DATA CENTER - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.     1989-04-24.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100******************************************************************
001200*    BANKINT - NIGHTLY INTEREST BATCH, ONE CALL PER ACCOUNT       *
001300*                                                                *
001400*    CALLED BY BANKDRV ONCE FOR EVERY ACCOUNT IN THE MASTER      *
001500*    TABLE AFTER THE TRANSACTION POSTING PASS IS FINISHED.       *
001600*    CHECKING ACCOUNTS DRAW NO INTEREST AND ARE REJECTED HERE SO *
001700*    BANKDRV CAN SIMPLY SKIP THEM WITHOUT SPECIAL-CASING THE     *
001800*    CALL SITE.  ONLY ACTIVE SAVINGS ACCOUNTS ARE CREDITED.      *
001900*                                                                *
002000*    THIS REPLACES THE OLD VSAM GETEXCH PROGRAM, WHICH SIMPLY    *
002100*    DUMPED THE EXCHANGE RATE FILE AS JSON - THIS SHOP HAS NO    *
002200*    CURRENCY TABLE, SO THE SAME "LOOK UP A RATE, APPLY IT"      *
002300*    SHAPE IS REUSED FOR THE CENTRAL BANK DEFAULT RATE INSTEAD.  *
002400******************************************************************
002500* CHANGE LOG
002600*    1989-04-24 NRC  0102  ORIGINAL - CARVED OUT OF THE OLD VSAM
002700*                          GETEXCH PROGRAM, ONE ACCOUNT PER CALL
002800*                          INSTEAD OF DUMPING THE WHOLE RATE FILE
002900*    1990-08-01 NRC  0124  ACCOUNT'S OWN RATE NOW WINS OVER THE
003000*                          CENTRAL BANK DEFAULT WHEN NONZERO
003100*    1994-09-30 NRC  0201  INTEREST NOW POSTED THROUGH THE SAME
003200*                          AUDITLOG ENTRY SHAPE AS TRNPOST USES
003300*    1996-01-22 DKW  0231  CHECKING ACCOUNTS EXPLICITLY REJECTED
003400*                          RATHER THAN SILENTLY PAYING 0 INTEREST
003500*    1999-01-11 JBT  0256  Y2K REVIEW - TIMESTAMP ALREADY 4-DIGIT
003600*                          YEAR, SIGNED OFF WITH NO CHANGE
003650*    2003-10-03 DKW  0318  200-ACCRUE-INTEREST WAS POSTING AND
003660*                          LOGGING AN INTEREST ENTRY EVEN WHEN IT
003670*                          ROUNDED TO ZERO - AUDIT FLAGGED A RUN
003680*                          OF ZERO-DOLLAR "INTEREST" POSTINGS ON
003690*                          DORMANT SAVINGS ACCOUNTS.  AMOUNTS NOT
003695*                          GREATER THAN ZERO ARE NO LONGER POSTED
003696*    2005-12-02 DKW  0332  WS-WORK-AMOUNTS DROPPED THE COMP-3
003697*                          USAGE CLAUSE TO MATCH THE REST OF THE
003698*                          SHOP'S ZONED-DECIMAL CONVENTION
003700******************************************************************
003800*--------------------*
003900 ENVIRONMENT DIVISION.
004000*--------------------*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004220     C01 IS TOP-OF-FORM
004240     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004260            OFF STATUS IS WS-TRACE-SW-OFF
004280     CLASS ACT-TYPE-CLASS IS "S" "C".
004400*-------------
004500 DATA DIVISION.
004600*-------------
004700 WORKING-STORAGE SECTION.
004800 01  WS-WORK-AMOUNTS.
004900     05  WS-EFFECTIVE-RATE       PIC 9(01)V9(04).
005000     05  WS-INTEREST-AMOUNT      PIC S9(11)V99.
005020*    DIAGNOSTIC TRACE VIEWS FOR THE OPERATOR CONSOLE, EDITED
005025*    SEPARATELY FROM THE ARITHMETIC FIELDS ABOVE.
005030 01  WS-DIAG-RATE-GROUP.
005032     05  WS-DIAG-RATE-WHOLE      PIC 9(01).
005034     05  WS-DIAG-RATE-FRAC       PIC 9(04).
005036 01  WS-DIAG-RATE REDEFINES WS-DIAG-RATE-GROUP
005038                                 PIC 9V9999.
005040 01  WS-DIAG-INTEREST-GROUP.
005042     05  WS-DIAG-INT-WHOLE       PIC 9(09).
005044     05  WS-DIAG-INT-CENTS       PIC 9(02).
005046 01  WS-DIAG-INTEREST REDEFINES WS-DIAG-INTEREST-GROUP
005048                                 PIC 9(09)V99.
005050 01  WS-DIAG-BAL-GROUP.
005052     05  WS-DIAG-BAL-WHOLE       PIC 9(09).
005054     05  WS-DIAG-BAL-CENTS       PIC 9(02).
005056 01  WS-DIAG-BALANCE REDEFINES WS-DIAG-BAL-GROUP
005058                                 PIC 9(09)V99.
005200 COPY AUDITREC.
005300*------------------
005400 LINKAGE SECTION.
005500*------------------
005600*    BI-CONTROL IS THE CALL CONTRACT.  BI-ACCT-RECORD IS THE ONE
005700*    ACCOUNT UNDER CONSIDERATION - BANKDRV MOVES THE MASTER
005800*    TABLE ENTRY IN BEFORE THE CALL AND MOVES IT BACK OUT AFTER
005900*    A "Y" RESULT.  BI-BANK-RATE IS THE CENTRAL BANK'S CURRENT
006000*    DEFAULT RATE, MAINTAINED BY BANKSVC'S SET-BANK-RATE SERVICE.
006100 01  BI-CONTROL.
006200     05  BI-RESULT               PIC X(01).
006300         88  BI-OK                       VALUE "Y".
006400         88  BI-REJECTED                 VALUE "N".
006500     05  BI-MESSAGE              PIC X(40).
006600     05  BI-BANK-RATE            PIC 9(01)V9(04).
006700     05  BI-NEXT-LOG-ID          PIC 9(08).
006800     05  BI-RUN-TIMESTAMP.
006900         10  BI-TS-YEAR          PIC 9(04).
007000         10  BI-TS-MONTH         PIC 9(02).
007100         10  BI-TS-DAY           PIC 9(02).
007200         10  BI-TS-HOUR          PIC 9(02).
007300         10  BI-TS-MINUTE        PIC 9(02).
007400         10  BI-TS-SECOND        PIC 9(02).
007500 01  BI-ACCT-RECORD.
007600     05  BI-NUMBER               PIC X(12).
007700     05  BI-OWNER                PIC X(30).
007800     05  BI-TYPE                 PIC X(01).
007900     05  BI-STATUS               PIC X(01).
008000     05  BI-BALANCE              PIC S9(11)V99.
008100     05  BI-INT-RATE             PIC 9(01)V9(04).
008200     05  BI-OD-LIMIT             PIC 9(09)V99.
008300 01  BI-LOG-RECORD.
008400     05  BI-LOG-TXN-ID           PIC 9(08).
008500     05  BI-LOG-ACCT-NUMBER      PIC X(12).
008600     05  BI-LOG-TYPE             PIC X(10).
008700     05  BI-LOG-AMOUNT           PIC S9(11)V99.
008800     05  BI-LOG-NEW-BALANCE      PIC S9(11)V99.
008900     05  BI-LOG-TIMESTAMP        PIC X(14).
009000*------------------
009100 PROCEDURE DIVISION USING BI-CONTROL BI-ACCT-RECORD BI-LOG-RECORD.
009200*------------------
009300 000-MAIN-LINE.
009400     MOVE "N" TO BI-RESULT.
009500     MOVE SPACES TO BI-MESSAGE.
009600     IF BI-TYPE NOT = "S"
009700         MOVE "Checking accounts draw no interest" TO BI-MESSAGE
009800         GO TO 000-EXIT
009900     END-IF.
010000     IF BI-STATUS NOT = "A"
010100         MOVE "Interest applies to active accounts only"
010200                                           TO BI-MESSAGE
010300         GO TO 000-EXIT
010400     END-IF.
010500     PERFORM 100-PICK-EFFECTIVE-RATE.
010600     PERFORM 200-ACCRUE-INTEREST.
010700 000-EXIT.
010800     GOBACK.
010900*------------------------------------------------------------
011000*    100-PICK-EFFECTIVE-RATE - THE ACCOUNT'S OWN RATE WINS WHEN
011100*    IT IS NONZERO; OTHERWISE THE CENTRAL BANK DEFAULT APPLIES.
011200*------------------------------------------------------------
011300 100-PICK-EFFECTIVE-RATE.
011400     IF BI-INT-RATE = ZERO
011500         MOVE BI-BANK-RATE TO WS-EFFECTIVE-RATE
011600     ELSE
011700         MOVE BI-INT-RATE TO WS-EFFECTIVE-RATE
011800     END-IF.
011900*------------------------------------------------------------
012000*    200-ACCRUE-INTEREST - INTEREST = BALANCE * RATE, ROUNDED TO
012100*    THE NEAREST CENT.  AN AMOUNT THAT ROUNDS TO ZERO OR LESS IS
012200*    NOT POSTED AND NOT LOGGED - NO RUN FOR A ZERO-BALANCE ACCOUNT.
012300*------------------------------------------------------------
012400 200-ACCRUE-INTEREST.
012450     COMPUTE WS-INTEREST-AMOUNT ROUNDED =
012460         BI-BALANCE * WS-EFFECTIVE-RATE.
012470     IF WS-INTEREST-AMOUNT NOT > ZERO
012480         MOVE "N" TO BI-RESULT
012490         MOVE "No interest due this run" TO BI-MESSAGE
012495         GO TO 200-EXIT
012498     END-IF.
012700     ADD WS-INTEREST-AMOUNT TO BI-BALANCE.
012800     MOVE BI-NEXT-LOG-ID TO BI-LOG-TXN-ID.
012900     MOVE BI-NUMBER TO BI-LOG-ACCT-NUMBER.
013000     MOVE "INTEREST  " TO BI-LOG-TYPE.
013100     MOVE WS-INTEREST-AMOUNT TO BI-LOG-AMOUNT.
013200     MOVE BI-BALANCE TO BI-LOG-NEW-BALANCE.
013300     MOVE BI-TS-YEAR TO BI-LOG-TIMESTAMP(1:4).
013400     MOVE BI-TS-MONTH TO BI-LOG-TIMESTAMP(5:2).
013500     MOVE BI-TS-DAY TO BI-LOG-TIMESTAMP(7:2).
013600     MOVE BI-TS-HOUR TO BI-LOG-TIMESTAMP(9:2).
013700     MOVE BI-TS-MINUTE TO BI-LOG-TIMESTAMP(11:2).
013800     MOVE BI-TS-SECOND TO BI-LOG-TIMESTAMP(13:2).
013850     IF WS-TRACE-SW-ON
013860         MOVE WS-EFFECTIVE-RATE TO WS-DIAG-RATE
013870         MOVE WS-INTEREST-AMOUNT TO WS-DIAG-INTEREST
013880         MOVE BI-BALANCE TO WS-DIAG-BALANCE
013890         DISPLAY "BANKINT - RATE " WS-DIAG-RATE
013895                 " INTEREST " WS-DIAG-INTEREST
013898                 " NEW BAL " WS-DIAG-BALANCE
013900     END-IF.
013920     MOVE "Y" TO BI-RESULT.
014000     MOVE "Interest posted" TO BI-MESSAGE.
014050 200-EXIT.
014060     EXIT.
014100******************************************************************
