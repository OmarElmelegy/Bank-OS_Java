000100******************************************************************
000200*-----------------------*
000300 IDENTIFICATION DIVISION.
000400*-----------------------*
000500 PROGRAM-ID.       TRNPOST.
000600 AUTHOR.           NIKOLAJ R CHRISTENSEN.
000700 INSTALLATION.     RESERVE DATA CENTER - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.     1989-04-10.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100******************************************************************
001200*    TRNPOST - DEPOSIT / WITHDRAWAL / FREEZE / UNFREEZE / CLOSE   *
001300*                                                                *
001400*    CALLED ONCE PER TRANSACTION REQUEST RECORD BY BANKDRV FOR   *
001500*    TXN-CODE "D", "W", "F", "U" AND "C".  OPERATES ON A SINGLE  *
001600*    ACCOUNT MASTER RECORD PASSED BY REFERENCE AND, ON AN        *
001700*    ACCEPTED MONETARY POSTING, RETURNS ONE OR TWO AUDIT LOG     *
001800*    ENTRIES (A CHECKING WITHDRAWAL THAT TIPS INTO OVERDRAFT     *
001900*    POSTS A WITHDRAWAL AND A FEE IN ONE CALL) FOR THE CALLER TO *
002000*    WRITE TO AUDITLOG.  THIS PROGRAM OWNS NO FILES OF ITS OWN - *
002100*    IT IS A PURE WORKING-STORAGE ROUTINE, JUST LIKE THE OLD     *
002200*    VSAM DEPWIT PROGRAM IT REPLACES, BUT WITHOUT THE INDEXED    *
002300*    FILE OPENS (BANKDRV OWNS THE FILES NOW).                    *
002400*                                                                *
002500*    TP-TXN-CODE "T" (TRANSFER) IS NOT HANDLED HERE - SEE TRNXFER*
002600******************************************************************
002700* CHANGE LOG
002800*    1989-04-10 NRC  0099  ORIGINAL - CARVED OUT OF THE OLD VSAM
002900*                          DEPWIT PROGRAM, DROPPED THE CURRENCY
003000*                          EXCHANGE LOGIC (THIS SHOP RUNS SINGLE
003100*                          CURRENCY), ADDED STATUS ENFORCEMENT
003200*    1990-07-16 NRC  0121  ADDED FREEZE/UNFREEZE ADMIN CODES
003300*    1991-12-04 DKW  0146  ADDED SAVINGS INSUFFICIENT-FUNDS CHECK
003400*    1993-02-22 DKW  0164  ADDED CHECKING OVERDRAFT LIMIT + FEE
003500*    1993-02-22 DKW  0164  FEE CHARGED ONLY ON THE TRANSITION INTO
003600*                          OVERDRAFT, NOT EVERY WITHDRAWAL WHILE
003700*                          ALREADY NEGATIVE - TELLERS WERE
003800*                          DOUBLE-CHARGING BEFORE THIS FIX
003900*    1994-09-30 NRC  0201  ADDED CLOSE (BALANCE MUST BE ZERO)
004000*    1996-01-22 DKW  0231  DEFAULT RATE/LIMIT SUBSTITUTION MOVED
004100*                          HERE FROM THE CALLER FOR SAVINGS/CHKG
004200*    1997-08-03 DKW  0241  WITHDRAWAL+FEE NOW RETURNED AS TWO LOG
004300*                          ENTRIES IN ONE CALL INSTEAD OF FORCING
004400*                          BANKDRV TO CALL TWICE
004500*    1999-01-11 JBT  0256  Y2K REVIEW - TIMESTAMP ALREADY 4-DIGIT
004600*                          YEAR, SIGNED OFF WITH NO CHANGE
004700*    2002-05-14 MPR  0294  REJECTION MESSAGES STANDARDIZED TO
004800*                          MATCH THE WORDING IN THE OPERATIONS
004900*                          MANUAL (TELLERS WERE CONFUSED BY THE
005000*                          OLD "BAD AMT" / "ACCT LOCKED" SHORTHAND)
005010*    2003-09-08 DKW  0312  200-WITHDRAWAL WAS STILL RAISING THE
005020*                          0294 DEPOSIT WORDING ON A NOT-POSITIVE
005030*                          AMOUNT - OPERATIONS MANUAL CALLS THIS
005040*                          OUT AS A SEPARATE WITHDRAWAL MESSAGE
005050*    2003-10-03 DKW  0317  210-SAVINGS-WITHDRAWAL AND 220-CHECKING-
005060*                          WITHDRAWAL LEFT TP-RESULT AT THE "Y"
005070*                          900-CHECK-STATUS SET BEFORE REJECTING ON
005080*                          INSUFFICIENT FUNDS / OVERDRAFT LIMIT -
005090*                          BRANCH AUDIT FOUND DECLINED WITHDRAWALS
005095*                          POSTING AS ACCEPTED.  BOTH NOW SET "N"
005096*                          BEFORE LEAVING
005097*    2005-12-02 DKW  0332  WS-WORK-AMOUNTS DROPPED THE COMP-3
005098*                          USAGE CLAUSE TO MATCH THE REST OF THE
005099*                          SHOP'S ZONED-DECIMAL CONVENTION
005100******************************************************************
005200*--------------------*
005300 ENVIRONMENT DIVISION.
005400*--------------------*
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005620     C01 IS TOP-OF-FORM
005640     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005660            OFF STATUS IS WS-TRACE-SW-OFF
005680     CLASS ACT-TYPE-CLASS IS "S" "C".
005800*-------------
005900 DATA DIVISION.
006000*-------------
006100 WORKING-STORAGE SECTION.
006200 01  WS-PGM-FLAGS.
006300     05  WS-ENTERING-OD-SW       PIC X(01) VALUE "N".
006400         88  WS-ENTERING-OVERDRAFT      VALUE "Y".
006500 01  WS-WORK-AMOUNTS.
006600     05  WS-EFFECTIVE-RATE       PIC 9(01)V9(04).
006700     05  WS-EFFECTIVE-OD-LIMIT   PIC 9(09)V99.
006800     05  WS-PROJECTED-BALANCE    PIC S9(11)V99.
006900     05  WS-FEE-AMOUNT           PIC S9(11)V99.
006920*    DIAGNOSTIC TRACE VIEWS, EDITED SEPARATELY FROM THE ARITHMETIC
006930*    FIELDS ABOVE SO THE OPERATOR CONSOLE TRACE READS AS PLAIN
006940*    DIGITS WHEN WS-UPSI-9 (TRACE SWITCH) IS ON.
006950 01  WS-DIAG-FEE-GROUP.
006960     05  WS-DIAG-FEE-WHOLE       PIC 9(02).
006970     05  WS-DIAG-FEE-CENTS       PIC 9(02).
006980 01  WS-DIAG-FEE REDEFINES WS-DIAG-FEE-GROUP
006990                                 PIC 9(02)V99.
007000 01  WS-DIAG-BAL-GROUP.
007010     05  WS-DIAG-BAL-WHOLE       PIC 9(09).
007020     05  WS-DIAG-BAL-CENTS       PIC 9(02).
007030 01  WS-DIAG-BALANCE REDEFINES WS-DIAG-BAL-GROUP
007040                                 PIC 9(09)V99.
007050 01  WS-DIAG-RATE-GROUP.
007060     05  WS-DIAG-RATE-WHOLE      PIC 9(01).
007070     05  WS-DIAG-RATE-FRAC       PIC 9(04).
007080 01  WS-DIAG-RATE REDEFINES WS-DIAG-RATE-GROUP
007090                                 PIC 9V9999.
007095 01  WS-STD-FEE                 PIC 9(02)V99 VALUE 35.00.
007100 01  WS-STD-SAVINGS-RATE         PIC 9(01)V9(04) VALUE 0.0200.
007200 01  WS-STD-OD-LIMIT             PIC 9(09)V99 VALUE 500.00.
007300 COPY ACTMAST.
007400 COPY AUDITREC.
007500*------------------
007600 LINKAGE SECTION.
007700*------------------
007800*    TP-CONTROL IS THE CALL CONTRACT.  TP-ACCT-RECORD IS THE ONE
007900*    ACCOUNT AFFECTED - BANKDRV MOVES THE MASTER TABLE ENTRY IN
008000*    BEFORE THE CALL AND MOVES IT BACK OUT AFTER.  TP-LOG-TABLE
008100*    CARRIES THE AUDIT ENTRY (OR ENTRIES) THE CALLER SHOULD
008200*    WRITE WHEN TP-RESULT COMES BACK "Y".
008300 01  TP-CONTROL.
008400     05  TP-TXN-CODE             PIC X(01).
008500     05  TP-AMOUNT               PIC 9(11)V99.
008600     05  TP-RESULT               PIC X(01).
008700         88  TP-OK                       VALUE "Y".
008800         88  TP-REJECTED                 VALUE "N".
008900     05  TP-MESSAGE              PIC X(40).
009000     05  TP-NEXT-LOG-ID          PIC 9(08).
009100     05  TP-RUN-TIMESTAMP.
009200         10  TP-TS-YEAR          PIC 9(04).
009300         10  TP-TS-MONTH         PIC 9(02).
009400         10  TP-TS-DAY           PIC 9(02).
009500         10  TP-TS-HOUR          PIC 9(02).
009600         10  TP-TS-MINUTE        PIC 9(02).
009700         10  TP-TS-SECOND        PIC 9(02).
009800 01  TP-ACCT-RECORD.
009900     05  TP-NUMBER               PIC X(12).
010000     05  TP-OWNER                PIC X(30).
010100     05  TP-TYPE                 PIC X(01).
010200     05  TP-STATUS               PIC X(01).
010300     05  TP-BALANCE              PIC S9(11)V99.
010400     05  TP-INT-RATE             PIC 9(01)V9(04).
010500     05  TP-OD-LIMIT             PIC 9(09)V99.
010600 01  TP-LOG-TABLE.
010700*    A WITHDRAWAL THAT TIPS A CHECKING ACCOUNT INTO OVERDRAFT
010800*    POSTS TWO ENTRIES (WITHDRAWAL THEN FEE) IN ONE CALL, SO
010900*    THIS IS A SMALL TABLE RATHER THAN ONE BARE RECORD.
011000*    TP-LOG-COUNT TELLS BANKDRV HOW MANY ENTRIES TO WRITE AND
011100*    HOW MANY LOG IDS TO ADVANCE ITS OWN COUNTER BY.
011200     05  TP-LOG-COUNT            PIC 9(01).
011300     05  TP-LOG-ENTRY OCCURS 2 TIMES.
011400         10  TP-LOG-TXN-ID           PIC 9(08).
011500         10  TP-LOG-ACCT-NUMBER      PIC X(12).
011600         10  TP-LOG-TYPE             PIC X(10).
011700         10  TP-LOG-AMOUNT           PIC S9(11)V99.
011800         10  TP-LOG-NEW-BALANCE      PIC S9(11)V99.
011900         10  TP-LOG-TIMESTAMP        PIC X(14).
012000*------------------
012100 PROCEDURE DIVISION USING TP-CONTROL TP-ACCT-RECORD TP-LOG-TABLE.
012200*------------------
012300 000-MAIN-LINE.
012400     MOVE "N" TO TP-RESULT.
012500     MOVE SPACES TO TP-MESSAGE.
012600     MOVE "N" TO WS-ENTERING-OD-SW.
012700     MOVE 0 TO TP-LOG-COUNT.
012800     PERFORM 050-LOAD-EFFECTIVE-DEFAULTS.
012900     EVALUATE TRUE
013000         WHEN TP-TXN-CODE = "D"
013100             PERFORM 100-DEPOSIT
013200         WHEN TP-TXN-CODE = "W"
013300             PERFORM 200-WITHDRAWAL
013400         WHEN TP-TXN-CODE = "F"
013500             PERFORM 400-FREEZE
013600         WHEN TP-TXN-CODE = "U"
013700             PERFORM 500-UNFREEZE
013800         WHEN TP-TXN-CODE = "C"
013900             PERFORM 600-CLOSE
014000         WHEN OTHER
014100             MOVE "Unsupported transaction code for TRNPOST"
014200                                           TO TP-MESSAGE
014300     END-EVALUATE.
014400     GOBACK.
014500*------------------------------------------------------------
014600*    050-LOAD-EFFECTIVE-DEFAULTS - SAVINGS ACCOUNTS WITH A ZERO
014700*    RATE USE THE HOUSE 2% DEFAULT; CHECKING ACCOUNTS WITH A
014800*    ZERO LIMIT USE THE HOUSE $500 DEFAULT.
014900*------------------------------------------------------------
015000 050-LOAD-EFFECTIVE-DEFAULTS.
015100     IF TP-TYPE = "S"
015200         IF TP-INT-RATE = ZERO
015300             MOVE WS-STD-SAVINGS-RATE TO WS-EFFECTIVE-RATE
015400         ELSE
015500             MOVE TP-INT-RATE TO WS-EFFECTIVE-RATE
015600         END-IF
015620         IF WS-TRACE-SW-ON
015640             MOVE WS-EFFECTIVE-RATE TO WS-DIAG-RATE
015660             DISPLAY "TRNPOST - EFFECTIVE RATE " WS-DIAG-RATE
015680         END-IF
015700     ELSE
015800         IF TP-OD-LIMIT = ZERO
015900             MOVE WS-STD-OD-LIMIT TO WS-EFFECTIVE-OD-LIMIT
016000         ELSE
016100             MOVE TP-OD-LIMIT TO WS-EFFECTIVE-OD-LIMIT
016200         END-IF
016300     END-IF.
016400*------------------------------------------------------------
016500*    100-DEPOSIT - COMMON VALIDATION THEN BALANCE += AMOUNT.
016600*------------------------------------------------------------
016700 100-DEPOSIT.
016800     PERFORM 900-CHECK-STATUS.
016900     IF TP-REJECTED GO TO 100-EXIT END-IF.
017000     IF TP-AMOUNT NOT > ZERO
017100         MOVE "Deposit amount must be positive" TO TP-MESSAGE
017200         MOVE "N" TO TP-RESULT
017300         GO TO 100-EXIT
017400     END-IF.
017500     ADD TP-AMOUNT TO TP-BALANCE.
017600     ADD 1 TO TP-LOG-COUNT.
017700     MOVE "DEPOSIT   " TO TP-LOG-TYPE(TP-LOG-COUNT).
017800     MOVE TP-AMOUNT TO TP-LOG-AMOUNT(TP-LOG-COUNT).
017900     PERFORM 950-FILL-LOG-ENTRY.
018000     MOVE "Y" TO TP-RESULT.
018100     MOVE "Deposit posted" TO TP-MESSAGE.
018200 100-EXIT.
018300     EXIT.
018400*------------------------------------------------------------
018500*    200-WITHDRAWAL - DISPATCH TO THE TYPE-SPECIFIC RULE.
018600*------------------------------------------------------------
018700 200-WITHDRAWAL.
018800     PERFORM 900-CHECK-STATUS.
018900     IF TP-REJECTED GO TO 200-EXIT END-IF.
019000     IF TP-AMOUNT NOT > ZERO
019100         MOVE "Withdrawal amount must be positive" TO TP-MESSAGE
019200         MOVE "N" TO TP-RESULT
019300         GO TO 200-EXIT
019400     END-IF.
019500     IF TP-TYPE = "S"
019600         PERFORM 210-SAVINGS-WITHDRAWAL
019700     ELSE
019800         PERFORM 220-CHECKING-WITHDRAWAL
019900     END-IF.
020000 200-EXIT.
020100     EXIT.
020200*------------------------------------------------------------
020300*    210-SAVINGS-WITHDRAWAL - BALANCE MAY NEVER GO NEGATIVE.
020400*------------------------------------------------------------
020500 210-SAVINGS-WITHDRAWAL.
020600     IF TP-AMOUNT > TP-BALANCE
020700         MOVE "Insufficient funds" TO TP-MESSAGE
020750         MOVE "N" TO TP-RESULT
020800         GO TO 210-EXIT
020900     END-IF.
021000     SUBTRACT TP-AMOUNT FROM TP-BALANCE.
021100     ADD 1 TO TP-LOG-COUNT.
021200     MOVE "WITHDRAWAL" TO TP-LOG-TYPE(TP-LOG-COUNT).
021300     MOVE TP-AMOUNT TO TP-LOG-AMOUNT(TP-LOG-COUNT).
021400     PERFORM 950-FILL-LOG-ENTRY.
021500     MOVE "Y" TO TP-RESULT.
021600     MOVE "Withdrawal posted" TO TP-MESSAGE.
021700 210-EXIT.
021800     EXIT.
021900*------------------------------------------------------------
022000*    220-CHECKING-WITHDRAWAL - OVERDRAFT ALLOWED UP TO THE
022100*    ACCOUNT'S LIMIT; A FLAT FEE IS CHARGED ONLY THE FIRST TIME
022200*    THE BALANCE GOES NEGATIVE.
022300*------------------------------------------------------------
022400 220-CHECKING-WITHDRAWAL.
022500     MOVE "N" TO WS-ENTERING-OD-SW.
022600     IF TP-BALANCE NOT < ZERO AND
022700             (TP-BALANCE - TP-AMOUNT) < ZERO
022800         MOVE "Y" TO WS-ENTERING-OD-SW
022900     END-IF.
023000     MOVE ZERO TO WS-FEE-AMOUNT.
023100     IF WS-ENTERING-OVERDRAFT
023200         MOVE WS-STD-FEE TO WS-FEE-AMOUNT
023300     END-IF.
023400     COMPUTE WS-PROJECTED-BALANCE =
023500         TP-BALANCE - TP-AMOUNT - WS-FEE-AMOUNT.
023600     IF WS-PROJECTED-BALANCE < (0 - WS-EFFECTIVE-OD-LIMIT)
023700         MOVE "Overdraft limit exceeded" TO TP-MESSAGE
023750         MOVE "N" TO TP-RESULT
023800         GO TO 220-EXIT
023900     END-IF.
024000     SUBTRACT TP-AMOUNT FROM TP-BALANCE.
024100     ADD 1 TO TP-LOG-COUNT.
024200     MOVE "WITHDRAWAL" TO TP-LOG-TYPE(TP-LOG-COUNT).
024300     MOVE TP-AMOUNT TO TP-LOG-AMOUNT(TP-LOG-COUNT).
024400     PERFORM 950-FILL-LOG-ENTRY.
024500     IF WS-ENTERING-OVERDRAFT
024600         SUBTRACT WS-FEE-AMOUNT FROM TP-BALANCE
024700         ADD 1 TO TP-LOG-COUNT
024800         MOVE "FEE       " TO TP-LOG-TYPE(TP-LOG-COUNT)
024900         MOVE WS-FEE-AMOUNT TO TP-LOG-AMOUNT(TP-LOG-COUNT)
025000         PERFORM 950-FILL-LOG-ENTRY
025020         IF WS-TRACE-SW-ON
025040             MOVE WS-FEE-AMOUNT TO WS-DIAG-FEE
025060             MOVE TP-BALANCE TO WS-DIAG-BALANCE
025080             DISPLAY "TRNPOST - OD FEE " WS-DIAG-FEE
025090                     " NEW BAL " WS-DIAG-BALANCE
025100         END-IF
025120     END-IF.
025200     MOVE "Y" TO TP-RESULT.
025300     MOVE "Withdrawal posted" TO TP-MESSAGE.
025400 220-EXIT.
025500     EXIT.
025600*------------------------------------------------------------
025700*    400-FREEZE / 500-UNFREEZE - PLAIN STATUS FLIPS, NO LOGGING.
025800*------------------------------------------------------------
025900 400-FREEZE.
026000     MOVE "F" TO TP-STATUS.
026100     MOVE "Y" TO TP-RESULT.
026200     MOVE "Account frozen" TO TP-MESSAGE.
026300 500-UNFREEZE.
026400     MOVE "A" TO TP-STATUS.
026500     MOVE "Y" TO TP-RESULT.
026600     MOVE "Account unfrozen" TO TP-MESSAGE.
026700*------------------------------------------------------------
026800*    600-CLOSE - BALANCE MUST BE EXACTLY ZERO.
026900*------------------------------------------------------------
027000 600-CLOSE.
027100     IF TP-BALANCE > ZERO
027200         MOVE "Withdraw funds before closing" TO TP-MESSAGE
027300         GO TO 600-EXIT
027400     END-IF.
027500     IF TP-BALANCE < ZERO
027600         MOVE "Pay off debts before closing" TO TP-MESSAGE
027700         GO TO 600-EXIT
027800     END-IF.
027900     MOVE "X" TO TP-STATUS.
028000     MOVE "Y" TO TP-RESULT.
028100     MOVE "Account closed" TO TP-MESSAGE.
028200 600-EXIT.
028300     EXIT.
028400*------------------------------------------------------------
028500*    900-CHECK-STATUS - COMMON DEPOSIT/WITHDRAWAL GUARD.
028600*------------------------------------------------------------
028700 900-CHECK-STATUS.
028800     MOVE "Y" TO TP-RESULT.
028900     IF TP-STATUS = "X"
029000         MOVE "N" TO TP-RESULT
029100         MOVE "Account is closed" TO TP-MESSAGE
029200     ELSE IF TP-STATUS = "F"
029300         MOVE "N" TO TP-RESULT
029400         MOVE "Account is frozen" TO TP-MESSAGE
029500     END-IF.
029600*------------------------------------------------------------
029700*    950-FILL-LOG-ENTRY - STAMP AND RETURN ONE AUDIT POSTING AT
029800*    SUBSCRIPT TP-LOG-COUNT.  TP-LOG-TYPE/TP-LOG-AMOUNT AT THAT
029900*    SUBSCRIPT ARE SET BY THE CALLING PARAGRAPH BEFORE THIS IS
030000*    PERFORMED; THE TXN ID ADVANCES BY ONE PER ENTRY SO TWO
030100*    ENTRIES FROM ONE CALL NEVER SHARE A TXN ID.
030200*------------------------------------------------------------
030300 950-FILL-LOG-ENTRY.
030400     COMPUTE TP-LOG-TXN-ID(TP-LOG-COUNT) =
030500         TP-NEXT-LOG-ID + TP-LOG-COUNT - 1.
030600     MOVE TP-NUMBER TO TP-LOG-ACCT-NUMBER(TP-LOG-COUNT).
030700     MOVE TP-BALANCE TO TP-LOG-NEW-BALANCE(TP-LOG-COUNT).
030800     MOVE TP-TS-YEAR TO TP-LOG-TIMESTAMP(TP-LOG-COUNT)(1:4).
030900     MOVE TP-TS-MONTH TO TP-LOG-TIMESTAMP(TP-LOG-COUNT)(5:2).
031000     MOVE TP-TS-DAY TO TP-LOG-TIMESTAMP(TP-LOG-COUNT)(7:2).
031100     MOVE TP-TS-HOUR TO TP-LOG-TIMESTAMP(TP-LOG-COUNT)(9:2).
031200     MOVE TP-TS-MINUTE TO TP-LOG-TIMESTAMP(TP-LOG-COUNT)(11:2).
031300     MOVE TP-TS-SECOND TO TP-LOG-TIMESTAMP(TP-LOG-COUNT)(13:2).
031400******************************************************************
